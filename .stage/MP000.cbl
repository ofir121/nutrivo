000010****************************************************************
000020*                                                               *
000030*                 Meal Plan  -  Start Of Job Driver            *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100     program-id.         MP000.
000110**
000120*    Author.             J Tranter, 20/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       20/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            Start Of Job driver for the nightly Meal Plan
000190*                        batch.  Opens its own four files - Plan-Request,
000200*                        Recipe-Catalog, Nutrient-Ref and Meal-Plan-Out;
000210*                        Mp070 opens and closes the Plan-Report file
000220*                        itself, see its own header - loads the Recipe-
000230*                        Catalog and Nutrient-Ref files whole into the
000240*                        in-memory tables Mp030 searches, backfilling any
000250*                        catalog row whose stored prep time or nutrition
000260*                        is still zero by calling Mp050/Mp040 row by row,
000270*                        and building the two lower-case scan-text fields
000280*                        Mp030 searches (Rcp-Lc-Text-T and Rcp-Lc-Excl-
000290*                        Text-T) straight after each row is copied into
000300*                        the table.  Reads the one Plan-Request record
000310*                        this run is for and drives Mp010, Mp020 and
000320*                        Mp030 in turn, writes the finished plan to
000330*                        Meal-Plan-Out and hands the in-memory Plan-
000340*                        Table, Warning-Table and Summary-Record straight
000350*                        to Mp070 for printing.
000360*
000370*                        The Plan-Request layout allows for more than one
000380*                        request in the file, but only the first record
000390*                        is read - one run, one plan, same as the old
000400*                        piece-work batch only ever took one rate card
000410*                        per submission.  If Mp020 flags a conflict the
000420*                        whole run aborts (Err-Code/Err-Message straight
000430*                        to the console) rather than skipping the bad
000440*                        request and carrying on, there being no second
000450*                        Plan-Request record to fall back to.
000460**
000470*    Called Modules.     Mp010, Mp020, Mp030, Mp040, Mp050, Mp070.
000480*    Calling Modules.    None - Start Of Job.
000490**
000500*    Error messages used.
000510*                        Sy001 plus Mp001-Mp007, see Wsmpmsg - any one of
000520*                        them aborts the run, Return-Code 16.
000530**
000540* Changes:
000550* 20/01/86 jt  - 1.0.00 Created.
000560* 14/06/88 jt  - 1.0.01 Added the Recipe-Catalog table-overflow check,
000570*                       Mp004, after catalog growth blew the original
000580*                       fixed array clean off the end.
000590* 02/11/98 jt  - 1.0.02 Y2K review - Ws-Today now loaded from a 4-digit
000600*                       year window, same fix as the rest of the suite.
000610* 09/05/09 kp  - 1.0.03 Meal-Plan-Out open failure now aborts with its
000620*                       own message, Mp007, instead of the bare Sy001.
000630* 23/02/26 jt  - 1.0.04 Rewritten for the Applewood Meal Plan batch -
000640*                       ties Mp010 through Mp070 together as the Start
000650*                       Of Job driver.
000660*
000670 environment             division.
000680*================================
000690*
000700 configuration           section.
000710 special-names.
000720     class  numeric-dig   is "0" thru "9".
000730*
000740 input-output            section.
000750 file-control.
000760 copy "selmpreq.cob".
000770 copy "selmprcp.cob".
000780 copy "selmpnut.cob".
000790 copy "selmpout.cob".
000800*
000810 data                    division.
000820*================================
000830*
000840 file section.
000850*
000860 copy "fdmpreq.cob".
000870 copy "fdmprcp.cob".
000880 copy "fdmpnut.cob".
000890 copy "fdmpout.cob".
000900*
000910 working-storage section.
000920*-----------------------
000930 77  Prog-Name               pic x(17) value "MP000 (1.0.04)".
000940*
000950 01  MP-Req-Status           pic xx.
000960 01  MP-Rcp-Status           pic xx.
000970 01  MP-Nut-Status           pic xx.
000980 01  MP-Out-Status           pic xx.
000990*
001000 01  WS-Today.
001010     03  WS-Today-Yy         pic 99.
001020     03  WS-Today-Mm         pic 99.
001030     03  WS-Today-Dd         pic 99.
001040 01  WS-Today-Usa redefines WS-Today.
001050     03  WS-Usa-Mm           pic 99.
001060     03  WS-Usa-Dd           pic 99.
001070     03  WS-Usa-Yy           pic 99.
001080 01  WS-Today-Intl redefines WS-Today.
001090     03  WS-Intl-Dd          pic 99.
001100     03  WS-Intl-Mm          pic 99.
001110     03  WS-Intl-Yy          pic 99.
001120*
001130 01  WS-Start-Line.
001140     03  filler              pic x(11) value "MP000 START".
001150     03  filler              pic x    value space.
001160     03  Wsl-Mm              pic 99.
001170     03  filler              pic x value "/".
001180     03  Wsl-Dd              pic 99.
001190     03  filler              pic x value "/".
001200     03  Wsl-Yy              pic 99.
001210*
001220 01  WS-Abend-Msg            pic x(40) value spaces.
001230*
001240*    Ws-I is the live outer index for the Meal-Plan-Out write loop in
001250*    Aa070 below - nothing it calls (none of Cc030 does) may touch it.
001260*    Ws-Bx is a separate, dedicated index for the catalog-load-time
001270*    ingredient/dish/diet scan in the Hh paragraphs, used only while
001280*    Aa020 is on the stack, never nested inside Ws-I's loop.
001290 01  WS-Ctl.
001300     03  WS-I                pic 9(3)  comp.
001310     03  WS-Bx               pic 9(2)  comp.
001320*
001330 01  WS-Switches.
001340     03  WS-Eof-Req          pic x     value "N".
001350         88  Wsf-Eof-Req               value "Y".
001360     03  WS-Eof-Rcp          pic x     value "N".
001370         88  Wsf-Eof-Rcp               value "Y".
001380     03  WS-Eof-Nut          pic x     value "N".
001390         88  Wsf-Eof-Nut               value "Y".
001400*
001410*    Scan-text builder work area, used by the Hh paragraphs to fold
001420*    each catalog row's title/ingredients/dish-types/diets to lower
001430*    case and pack them - title first, one blank between fields - into
001440*    whichever of the table's two pre-built scan-text fields is active,
001450*    dropping the tail end quietly if a row's text will not all fit.
001460 01  WS-Bld-Buffer             pic x(480).
001470 01  WS-Bld-Buffer-Tbl redefines WS-Bld-Buffer.
001480     03  WS-Bld-Char           pic x     occurs 480.
001490 01  WS-Bld-Ctl.
001500     03  WS-Bld-Pos            pic 9(3)  comp.
001510     03  WS-Bld-Max            pic 9(3)  comp.
001520     03  WS-Bld-Need           pic 9(3)  comp.
001530     03  WS-Bld-Field          pic x(40).
001540     03  WS-Bld-Field-Len      pic 9(2)  comp.
001550     03  WS-Bld-Real-Len       pic 9(2)  comp.
001560*
001570 copy "wsmpmsg.cob".
001580 copy "wsmpqry.cob".
001590 copy "wsmprtb.cob".
001600 copy "wsmpntb.cob".
001610 copy "wsmppm.cob".
001620 copy "wsmpwrn.cob".
001630 copy "wsmpsum.cob".
001640 copy "wsmperr.cob".
001650*
001660 procedure division.
001670*===================
001680*
001690 AA000-Main                  section.
001700***********************************
001710*
001720     move     zero to Return-Code.
001730     accept   WS-Today from date.
001740     move     WS-Usa-Mm to Wsl-Mm.
001750     move     WS-Usa-Dd to Wsl-Dd.
001760     move     WS-Usa-Yy to Wsl-Yy.
001770     display  WS-Start-Line upon console.
001780*
001790     perform  AA010-Open-Files.
001800     perform  AA020-Load-Recipe-Table.
001810     perform  AA030-Load-Nutrient-Table.
001820     perform  AA040-Read-Request.
001830     perform  AA050-Parse-And-Resolve.
001840     perform  AA060-Run-Planner.
001850     perform  AA070-Write-Plan-Output.
001860     perform  AA080-Print-Report.
001870     perform  AA090-Close-Files.
001880*
001890     display  "MP000 RUN COMPLETE" upon console.
001900     stop     run.
001910*
001920 AA010-Open-Files            section.
001930***********************************
001940*
001950     open     input  MP-Request-File.
001960     if       MP-Req-Status not = "00"
001970              move     Mp001 to WS-Abend-Msg
001980              perform  ZZ090-Abend-Step
001990     end-if.
002000*
002010     open     input  MP-Recipe-File.
002020     if       MP-Rcp-Status not = "00"
002030              move     Mp002 to WS-Abend-Msg
002040              perform  ZZ090-Abend-Step
002050     end-if.
002060*
002070     open     input  MP-Nutrient-File.
002080     if       MP-Nut-Status not = "00"
002090              move     Mp003 to WS-Abend-Msg
002100              perform  ZZ090-Abend-Step
002110     end-if.
002120*
002130     open     output MP-Out-File.
002140     if       MP-Out-Status not = "00"
002150              move     Mp007 to WS-Abend-Msg
002160              perform  ZZ090-Abend-Step
002170     end-if.
002180*
002190 AA010-Exit.
002200     exit     section.
002210*
002220 AA020-Load-Recipe-Table     section.
002230***********************************
002240*
002250     move     zero to Rcp-Table-Count.
002260     perform  BB010-Load-Recipe-Step
002270              until Wsf-Eof-Rcp.
002280*
002290 AA020-Exit.
002300     exit     section.
002310*
002320 BB010-Load-Recipe-Step.
002330*
002340     read     MP-Recipe-File
002350              at end
002360                   set  Wsf-Eof-Rcp to true
002370                   go to BB010-Exit.
002380*
002390     if       Rcp-Table-Count >= Rcp-Max-Recipes
002400              move     Mp004 to WS-Abend-Msg
002410              perform  ZZ090-Abend-Step
002420     end-if.
002430*
002440     if       Rcp-Calories = zero
002450              call     "MP040" using MP-Recipe-Record
002460                                      MP-Nutrient-Table-Ctl
002470                                      MP-Nutrient-Table
002480     end-if.
002490     if       Rcp-Ready-Mins = zero
002500              call     "MP050" using MP-Recipe-Record
002510     end-if.
002520*
002530     add      1 to Rcp-Table-Count.
002540     perform  CC010-Copy-Recipe-Row.
002550     perform  HH000-Build-Scan-Text.
002560*
002570 BB010-Exit.
002580     exit.
002590*
002600 CC010-Copy-Recipe-Row.
002610*
002620     move     Rcp-Id          to Rcp-Id-T (Rcp-Table-Count).
002630     move     Rcp-Title       to Rcp-Title-T (Rcp-Table-Count).
002640     move     Rcp-Ready-Mins  to Rcp-Ready-Mins-T (Rcp-Table-Count).
002650     move     Rcp-Servings    to Rcp-Servings-T (Rcp-Table-Count).
002660     move     Rcp-Ingr-Count  to Rcp-Ingr-Count-T (Rcp-Table-Count).
002670     move     Rcp-Calories    to Rcp-Calories-T (Rcp-Table-Count).
002680     move     Rcp-Protein     to Rcp-Protein-T (Rcp-Table-Count).
002690     move     Rcp-Carbs       to Rcp-Carbs-T (Rcp-Table-Count).
002700     move     Rcp-Fat         to Rcp-Fat-T (Rcp-Table-Count).
002710     move     "N"             to Rcp-Used-T (Rcp-Table-Count).
002720     perform  CC011-Copy-Diet-Step
002730              varying WS-Bx from 1 by 1 until WS-Bx > 4.
002740     perform  CC012-Copy-Dish-Step
002750              varying WS-Bx from 1 by 1 until WS-Bx > 3.
002760     perform  CC013-Copy-Ingr-Step
002770              varying WS-Bx from 1 by 1 until WS-Bx > 12.
002780*
002790 CC011-Copy-Diet-Step.
002800     move     Rcp-Diet (WS-Bx)
002810              to Rcp-Diet-T (Rcp-Table-Count, WS-Bx).
002820*
002830 CC012-Copy-Dish-Step.
002840     move     Rcp-Dish-Type (WS-Bx)
002850              to Rcp-Dish-Type-T (Rcp-Table-Count, WS-Bx).
002860*
002870 CC013-Copy-Ingr-Step.
002880     move     Rcp-Ingredient (WS-Bx)
002890              to Rcp-Ingredient-T (Rcp-Table-Count, WS-Bx).
002900*
002910 AA030-Load-Nutrient-Table   section.
002920***********************************
002930*
002940     move     zero to Nut-Table-Count.
002950     perform  BB020-Load-Nutrient-Step
002960              until Wsf-Eof-Nut.
002970*
002980 AA030-Exit.
002990     exit     section.
003000*
003010 BB020-Load-Nutrient-Step.
003020*
003030     read     MP-Nutrient-File
003040              at end
003050                   set  Wsf-Eof-Nut to true
003060                   go to BB020-Exit.
003070*
003080     if       Nut-Table-Count >= Nut-Max-Nutrients
003090              move     Mp006 to WS-Abend-Msg
003100              perform  ZZ090-Abend-Step
003110     end-if.
003120*
003130     add      1 to Nut-Table-Count.
003140     move     Nut-Name     to Nut-Name-T (Nut-Table-Count).
003150     move     Nut-Calories to Nut-Calories-T (Nut-Table-Count).
003160     move     Nut-Protein  to Nut-Protein-T (Nut-Table-Count).
003170     move     Nut-Carbs    to Nut-Carbs-T (Nut-Table-Count).
003180     move     Nut-Fat      to Nut-Fat-T (Nut-Table-Count).
003190*
003200 BB020-Exit.
003210     exit.
003220*
003230 AA040-Read-Request          section.
003240***********************************
003250*
003260     read     MP-Request-File
003270              at end
003280                   move     Mp005 to WS-Abend-Msg
003290                   perform  ZZ090-Abend-Step.
003300*
003310 AA040-Exit.
003320     exit     section.
003330*
003340 AA050-Parse-And-Resolve     section.
003350***********************************
003360*
003370     call     "MP010" using Req-Query MP-Parsed-Query.
003380     call     "MP020" using MP-Parsed-Query MP-Error-Record.
003390*
003400     if       Err-Code not = spaces
003410              display  Err-Code    upon console
003420              move     Err-Message to WS-Abend-Msg
003430              perform  ZZ090-Abend-Step
003440     end-if.
003450*
003460 AA050-Exit.
003470     exit     section.
003480*
003490 AA060-Run-Planner           section.
003500***********************************
003510*
003520     call     "MP030" using MP-Parsed-Query
003530                             MP-Recipe-Table-Ctl
003540                             MP-Recipe-Table
003550                             MP-Plan-Table-Ctl
003560                             MP-Plan-Table
003570                             MP-Warning-Table-Ctl
003580                             MP-Warning-Table
003590                             MP-Summary-Record.
003600*
003610 AA060-Exit.
003620     exit     section.
003630*
003640 AA070-Write-Plan-Output     section.
003650***********************************
003660*
003670     perform  CC030-Write-One-Meal-Step
003680              varying WS-I from 1 by 1 until WS-I > Pm-Table-Count.
003690*
003700 AA070-Exit.
003710     exit     section.
003720*
003730 CC030-Write-One-Meal-Step.
003740*
003750     move     Pm-Day-T (WS-I)          to Out-Day.
003760     move     Pm-Meal-Type-T (WS-I)    to Out-Meal-Type.
003770     move     Pm-Recipe-Id-T (WS-I)    to Out-Recipe-Id.
003780     move     Pm-Recipe-Title-T (WS-I) to Out-Recipe-Title.
003790     move     Pm-Prep-Mins-T (WS-I)    to Out-Prep-Mins.
003800     move     Pm-Calories-T (WS-I)     to Out-Calories.
003810     move     Pm-Protein-T (WS-I)      to Out-Protein.
003820     move     Pm-Carbs-T (WS-I)        to Out-Carbs.
003830     move     Pm-Fat-T (WS-I)          to Out-Fat.
003840     move     Pm-Score-T (WS-I)        to Out-Score.
003850     write    MP-Out-Record.
003860*
003870 AA080-Print-Report          section.
003880***********************************
003890*
003900     call     "MP070" using MP-Plan-Table-Ctl
003910                             MP-Plan-Table
003920                             MP-Warning-Table-Ctl
003930                             MP-Warning-Table
003940                             MP-Summary-Record.
003950*
003960 AA080-Exit.
003970     exit     section.
003980*
003990 AA090-Close-Files           section.
004000***********************************
004010*
004020     close    MP-Request-File MP-Recipe-File MP-Nutrient-File MP-Out-File.
004030*
004040 AA090-Exit.
004050     exit     section.
004060*
004070 HH000-Build-Scan-Text       section.
004080***********************************
004090*
004100*    Builds the two pre-built lower-case scan-text fields for the row
004110*    just copied into Rcp-Table-Entry(Rcp-Table-Count) - the exclusion
004120*    screen text first (title + ingredients only, title never mind
004130*    dish-type/diet tags or a recipe tagged "gluten-free" would trip
004140*    its own GLUTEN exclusion), then the scorer's full text (title +
004150*    ingredients + dish-types + diets).
004160*
004170     move     spaces to WS-Bld-Buffer.
004180     move     1      to WS-Bld-Pos.
004190     move     440    to WS-Bld-Max.
004200     move     Rcp-Title-T (Rcp-Table-Count) to WS-Bld-Field.
004210     move     40 to WS-Bld-Field-Len.
004220     perform  HH010-Append-Field-Step.
004230     perform  HH020-Excl-Ingr-Step
004240              varying WS-Bx from 1 by 1
004250              until WS-Bx > Rcp-Ingr-Count-T (Rcp-Table-Count).
004260     move     WS-Bld-Buffer (1:440) to Rcp-Lc-Excl-Text-T (Rcp-Table-Count).
004270*
004280     move     spaces to WS-Bld-Buffer.
004290     move     1      to WS-Bld-Pos.
004300     move     480    to WS-Bld-Max.
004310     move     Rcp-Title-T (Rcp-Table-Count) to WS-Bld-Field.
004320     move     40 to WS-Bld-Field-Len.
004330     perform  HH010-Append-Field-Step.
004340     perform  HH021-Full-Ingr-Step
004350              varying WS-Bx from 1 by 1
004360              until WS-Bx > Rcp-Ingr-Count-T (Rcp-Table-Count).
004370     perform  HH022-Full-Dish-Step
004380              varying WS-Bx from 1 by 1 until WS-Bx > 3.
004390     perform  HH023-Full-Diet-Step
004400              varying WS-Bx from 1 by 1 until WS-Bx > 4.
004410     move     WS-Bld-Buffer (1:480) to Rcp-Lc-Text-T (Rcp-Table-Count).
004420*
004430 HH000-Exit.
004440     exit     section.
004450*
004460 HH020-Excl-Ingr-Step.
004470     move     Rcp-Ingredient-T (Rcp-Table-Count, WS-Bx) to WS-Bld-Field.
004480     move     30 to WS-Bld-Field-Len.
004490     perform  HH010-Append-Field-Step.
004500*
004510 HH021-Full-Ingr-Step.
004520     move     Rcp-Ingredient-T (Rcp-Table-Count, WS-Bx) to WS-Bld-Field.
004530     move     30 to WS-Bld-Field-Len.
004540     perform  HH010-Append-Field-Step.
004550*
004560 HH022-Full-Dish-Step.
004570     if       Rcp-Dish-Type-T (Rcp-Table-Count, WS-Bx) not = spaces
004580              move     Rcp-Dish-Type-T (Rcp-Table-Count, WS-Bx)
004590                       to WS-Bld-Field
004600              move     15 to WS-Bld-Field-Len
004610              perform  HH010-Append-Field-Step
004620     end-if.
004630*
004640 HH023-Full-Diet-Step.
004650     if       Rcp-Diet-T (Rcp-Table-Count, WS-Bx) not = spaces
004660              move     Rcp-Diet-T (Rcp-Table-Count, WS-Bx)
004670                       to WS-Bld-Field
004680              move     15 to WS-Bld-Field-Len
004690              perform  HH010-Append-Field-Step
004700     end-if.
004710*
004720 HH010-Append-Field-Step.
004730*
004740*    Folds Ws-Bld-Field to lower case, trims its trailing blanks and
004750*    strings what is left onto Ws-Bld-Buffer at Ws-Bld-Pos, one blank
004760*    ahead of whatever is there already.  A field that will not fit
004770*    in what is left of Ws-Bld-Max is simply left off the end - title
004780*    and ingredients always go on first, so it is dish-types and diets
004790*    that give way on a long row, never the words the exclusion and
004800*    preference checks actually depend on.
004810*
004820     inspect  WS-Bld-Field converting
004830              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
004840              "abcdefghijklmnopqrstuvwxyz".
004850*
004860     move     WS-Bld-Field-Len to WS-Bld-Real-Len.
004870     perform  HH011-Trim-Back-Step
004880              varying WS-Bld-Real-Len from WS-Bld-Field-Len by -1
004890              until WS-Bld-Real-Len = zero
004900                 or WS-Bld-Field (WS-Bld-Real-Len:1) not = space.
004910*
004920     if       WS-Bld-Real-Len > zero
004930              if       WS-Bld-Pos > 1
004940                       compute WS-Bld-Need = WS-Bld-Real-Len + 1
004950              else
004960                       move     WS-Bld-Real-Len to WS-Bld-Need
004970              end-if
004980              if       WS-Bld-Pos + WS-Bld-Need - 1 <= WS-Bld-Max
004990                       if       WS-Bld-Pos > 1
005000                                string   " " delimited size
005010                                         into WS-Bld-Buffer
005020                                         with pointer WS-Bld-Pos
005030                       end-if
005040                       string   WS-Bld-Field (1:WS-Bld-Real-Len)
005050                                delimited size
005060                                into WS-Bld-Buffer
005070                                with pointer WS-Bld-Pos
005080              end-if
005090     end-if.
005100*
005110 HH011-Trim-Back-Step.
005120     continue.
005130*
005140 ZZ090-Abend-Step            section.
005150***********************************
005160*
005170     display  Sy001       upon console.
005180     display  WS-Abend-Msg upon console.
005190     move     16 to Return-Code.
005200     stop     run.
005210*
005220 ZZ090-Exit.
005230     exit     section.
005240*
