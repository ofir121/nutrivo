000010****************************************************************
000020*                                                               *
000030*                 Meal Plan  -  Query Parser                    *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100      program-id.         MP010.
000110**
000120*    Author.             J Tranter, 10/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       10/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            Extracts plan parameters from the free text
000190*                        held on the Plan-Request record - duration,
000200*                        diets, exclusions, calorie target, meals per
000210*                        day and soft preference tokens - all by plain
000220*                        substring matching on the lower-cased text, no
000230*                        fancy parsing.  Called once per request by
000240*                        Mp000.
000250**
000260*    Called Modules.     None.
000270*    Calling Modules.    Mp000.
000280**
000290*    Error messages used.
000300*                        None - this module cannot fail, it just does
000310*                        its best with whatever text it is given.
000320**
000330* Changes:
000340* 10/01/86 jt  - 1.0.00 Created.
000350* 22/03/86 jt  - 1.0.01 "week" now beats a stray "7 day" elsewhere in
000360*                       the text - moved the week test first.
000370* 14/07/91 jt  - 1.0.02 Added pescatarian, was missing from diet list.
000380* 02/11/98 jt  - 1.0.03 Y2K review - no date math in this module, no
000390*                       change needed, signed off.
000400* 19/05/03 kp  - 1.0.04 Added budget-friendly preference token.
000410* 08/09/11 kp  - 1.0.05 Req #4471 slot-quick / slot-under-n-minutes
000420*                       preference tokens added for the 4 meal slots.
000430* 17/01/26 jt  - 1.0.06 Rewritten for the Applewood Meal Plan batch -
000440*                       carried the scan utility over from the old
000450*                       stock-description parser in Sales.
000460*
000470 environment             division.
000480*================================
000490*
000500 configuration           section.
000510 special-names.
000520     class  alpha-lower  is "a" thru "z".
000530     class  numeric-dig  is "0" thru "9".
000540*
000550 input-output            section.
000560 file-control.
000570*
000580 data                    division.
000590*================================
000600*
000610 working-storage section.
000620*-----------------------
000630 77  Prog-Name               pic x(17) value "MP010 (1.0.06)".
000640*
000650 01  WS-Scan-Data.
000660     03  WS-Lc-Query         pic x(120).
000670     03  WS-Qlen             pic 9(3)   comp.
000680     03  WS-Pos              pic 9(3)   comp.
000690     03  WS-Find-Pos         pic 9(3)   comp.
000700     03  WS-Find-Len         pic 9(2)   comp.
000710     03  WS-Find-Literal     pic x(20).
000720     03  WS-Word             pic x(15).
000730     03  WS-Word-Len         pic 9(2)   comp.
000740     03  WS-J                pic 9(3)   comp.
000750     03  WS-K                pic 9(3)   comp.
000760     03  WS-Digit-Run        pic x(2).
000770     03  WS-Num-Value        pic 9(3)   comp.
000780     03  WS-Digit-1          pic 9.
000790     03  WS-Dup-Found        pic x.
000800         88  Dup-Found              value "Y".
000810         88  Dup-Not-Found           value "N".
000820*
000830 01  WS-Lc-Query-Tbl redefines WS-Lc-Query.
000840     03  WS-Lc-Char          pic x      occurs 120.
000850*
000860 01  WS-Digit-Scratch.
000870     03  WS-Digit-2          pic 99.
000880 01  WS-Digit-Scratch-X redefines WS-Digit-Scratch.
000890     03  WS-Digit-2-X        pic xx.
000900*
000910 01  WS-Cal-Scratch.
000920     03  WS-Cal-3            pic 9(3).
000930 01  WS-Cal-Scratch-X redefines WS-Cal-Scratch.
000940     03  WS-Cal-3-X          pic x(3).
000950*
000960 01  WS-Slot-Names-Flat.
000970     03  filler              pic x(9)  value "breakfast".
000980     03  filler              pic x(9)  value "lunch    ".
000990     03  filler              pic x(9)  value "dinner   ".
001000     03  filler              pic x(9)  value "snack    ".
001010 01  WS-Slot-Names redefines WS-Slot-Names-Flat.
001020     03  WS-Slot-Name        pic x(9)  occurs 4.
001030*
001040 01  WS-Slot-Names-Upper-Flat.
001050     03  filler              pic x(9)  value "BREAKFAST".
001060     03  filler              pic x(9)  value "LUNCH    ".
001070     03  filler              pic x(9)  value "DINNER   ".
001080     03  filler              pic x(9)  value "SNACK    ".
001090 01  WS-Slot-Names-Upper redefines WS-Slot-Names-Upper-Flat.
001100     03  WS-Slot-Name-Upper  pic x(9)  occurs 4.
001110*
001120 linkage                 section.
001130*****************
001140*
001150 01  LK-Req-Query            pic x(120).
001160 copy "wsmpqry.cob".
001170*
001180 procedure division using LK-Req-Query
001190                          MP-Parsed-Query.
001200*
001210 AA000-Main                  section.
001220***********************************
001230*
001240     move     LK-Req-Query to WS-Lc-Query.
001250     inspect  WS-Lc-Query converting
001260              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
001270              "abcdefghijklmnopqrstuvwxyz".
001280     perform  AA010-Find-Query-Length.
001290*
001300     move     zero to Pq-Days Pq-Diet-Count Pq-Excl-Count
001310                       Pq-Calories Pq-Pref-Count.
001320     move     3    to Pq-Meals-Per-Day.
001330*
001340     perform  BB020-Extract-Duration.
001350     perform  BB030-Extract-Diets.
001360     perform  BB040-Extract-Exclusions.
001370     perform  BB050-Extract-Calories.
001380     perform  BB060-Extract-Meals-Per-Day.
001390     perform  BB070-Extract-Preferences.
001400*
001410     goback.
001420*
001430 AA010-Find-Query-Length.
001440*
001450*    No FUNCTION LENGTH or TRIM in this shop's dialect - scan back
001460*    from the end of the field for the last non-space character.
001470*
001480     move     120 to WS-Qlen.
001490     perform  AA011-Qlen-Back-Step
001500              until WS-Qlen = zero
001510                 or WS-Lc-Char (WS-Qlen) not = space.
001520*
001530 AA011-Qlen-Back-Step.
001540     subtract 1 from WS-Qlen.
001550*
001560 BB020-Extract-Duration     section.
001570*************************
001580*
001590*    "week" anywhere wins outright.  Otherwise the first "<n> day"
001600*    (digit(s), optional one separator, then "day") sets the count,
001610*    clamped to 1 thru 7.  No match at all defaults to 3.
001620*
001630     move     "week"  to WS-Find-Literal.
001640     move     4       to WS-Find-Len.
001650     perform  ZZ900-Find-Literal.
001660     if       WS-Find-Pos > zero
001670              move     7 to Pq-Days
001680              go to    BB020-Exit.
001690*
001700     move     "day"   to WS-Find-Literal.
001710     move     3       to WS-Find-Len.
001720     perform  ZZ900-Find-Literal.
001730     if       WS-Find-Pos = zero
001740              move     3 to Pq-Days
001750              go to    BB020-Exit.
001760*
001770     move     WS-Find-Pos to WS-J.
001780     subtract 1 from WS-J.
001790     if       WS-J > zero and
001800              (WS-Lc-Char (WS-J) = "-" or WS-Lc-Char (WS-J) = space)
001810              subtract 1 from WS-J.
001820     move     zero to WS-Num-Value.
001830     move     zero to WS-K.
001840     perform  BB021-Day-Digit-Step
001850              until WS-J = zero
001860                 or WS-Lc-Char (WS-J) not numeric
001870                 or WS-K = 2.
001880     if       WS-K = zero or WS-Num-Value = zero
001890              move     3 to Pq-Days
001900     else
001910              if       WS-Num-Value > 7
001920                       move 7 to Pq-Days
001930              else
001940                       move WS-Num-Value to Pq-Days
001950              end-if
001960     end-if.
001970*
001980     go to    BB020-Exit.
001990*
002000 BB021-Day-Digit-Step.
002010     add      1 to WS-K.
002020     move     WS-Lc-Char (WS-J) to WS-Digit-1.
002030     compute  WS-Num-Value = WS-Num-Value +
002040                       (WS-Digit-1 * (10 ** (WS-K - 1))).
002050     subtract 1 from WS-J.
002060*
002070 BB020-Exit.
002080     exit     section.
002090*
002100 BB030-Extract-Diets        section.
002110*************************
002120*
002130*    Six keywords, each an independent substring test - several may
002140*    fire on the one request.
002150*
002160     move     "vegan"         to WS-Find-Literal.
002170     move     5               to WS-Find-Len.
002180     perform  ZZ900-Find-Literal.
002190     if       WS-Find-Pos > zero
002200              move     "VEGAN          " to WS-Word
002210              perform  BB031-Add-Diet.
002220*
002230     move     "vegetarian"    to WS-Find-Literal.
002240     move     10              to WS-Find-Len.
002250     perform  ZZ900-Find-Literal.
002260     if       WS-Find-Pos > zero
002270              move     "VEGETARIAN     " to WS-Word
002280              perform  BB031-Add-Diet.
002290*
002300     move     "pescatarian"   to WS-Find-Literal.
002310     move     11              to WS-Find-Len.
002320     perform  ZZ900-Find-Literal.
002330     if       WS-Find-Pos > zero
002340              move     "PESCATARIAN    " to WS-Word
002350              perform  BB031-Add-Diet.
002360*
002370     move     "gluten-free"   to WS-Find-Literal.
002380     move     11              to WS-Find-Len.
002390     perform  ZZ900-Find-Literal.
002400     if       WS-Find-Pos > zero
002410              move     "GLUTEN-FREE    " to WS-Word
002420              perform  BB031-Add-Diet.
002430*
002440     move     "keto"          to WS-Find-Literal.
002450     move     4               to WS-Find-Len.
002460     perform  ZZ900-Find-Literal.
002470     if       WS-Find-Pos > zero
002480              move     "KETO           " to WS-Word
002490              perform  BB031-Add-Diet.
002500*
002510     move     "paleo"         to WS-Find-Literal.
002520     move     5               to WS-Find-Len.
002530     perform  ZZ900-Find-Literal.
002540     if       WS-Find-Pos > zero
002550              move     "PALEO          " to WS-Word
002560              perform  BB031-Add-Diet.
002570*
002580     go to    BB030-Exit.
002590*
002600 BB031-Add-Diet.
002610     add      1 to Pq-Diet-Count.
002620     move     WS-Word to Pq-Diet (Pq-Diet-Count).
002630*
002640 BB030-Exit.
002650     exit     section.
002660*
002670 BB040-Extract-Exclusions   section.
002680*************************
002690*
002700*    "no <word>", "exclude <word>" and "without <word>" are each
002710*    scanned for across the whole text (more than one may appear),
002720*    then the four "<word>-free" forms are checked individually.
002730*
002740     move     "no "        to WS-Find-Literal.
002750     move     3            to WS-Find-Len.
002760     perform  BB041-Scan-Whole-Text-For-Trigger.
002770*
002780     move     "exclude "   to WS-Find-Literal.
002790     move     8            to WS-Find-Len.
002800     perform  BB041-Scan-Whole-Text-For-Trigger.
002810*
002820     move     "without "   to WS-Find-Literal.
002830     move     8            to WS-Find-Len.
002840     perform  BB041-Scan-Whole-Text-For-Trigger.
002850*
002860     move     "gluten-free" to WS-Find-Literal.
002870     move     11            to WS-Find-Len.
002880     perform  ZZ900-Find-Literal.
002890     if       WS-Find-Pos > zero
002900              move     "gluten         " to WS-Word
002910              perform  BB044-Add-Exclusion.
002920*
002930     move     "dairy-free"  to WS-Find-Literal.
002940     move     10            to WS-Find-Len.
002950     perform  ZZ900-Find-Literal.
002960     if       WS-Find-Pos > zero
002970              move     "dairy          " to WS-Word
002980              perform  BB044-Add-Exclusion.
002990*
003000     move     "nut-free"    to WS-Find-Literal.
003010     move     8             to WS-Find-Len.
003020     perform  ZZ900-Find-Literal.
003030     if       WS-Find-Pos > zero
003040              move     "nut            " to WS-Word
003050              perform  BB044-Add-Exclusion.
003060*
003070     move     "sugar-free"  to WS-Find-Literal.
003080     move     10            to WS-Find-Len.
003090     perform  ZZ900-Find-Literal.
003100     if       WS-Find-Pos > zero
003110              move     "sugar          " to WS-Word
003120              perform  BB044-Add-Exclusion.
003130*
003140     go to    BB040-Exit.
003150*
003160 BB041-Scan-Whole-Text-For-Trigger.
003170*
003180     move     1 to WS-Pos.
003190     perform  BB043-Scan-Step
003200              until WS-Pos > WS-Qlen - WS-Find-Len + 1.
003210*
003220 BB043-Scan-Step.
003230     move     WS-Pos to WS-J.
003240     if       WS-Lc-Query (WS-J:WS-Find-Len) = WS-Find-Literal (1:WS-Find-Len)
003250              move     WS-J to WS-K
003260              add      WS-Find-Len to WS-K
003270              perform  BB042-Collect-Word
003280              if       WS-Word-Len > zero
003290                       perform BB044-Add-Exclusion
003300              end-if
003310     end-if.
003320     add      1 to WS-Pos.
003330*
003340 BB042-Collect-Word.
003350*
003360*    WS-K points just past the trigger phrase - copy the run of
003370*    lower case letters that follows, up to 15 of them.
003380*
003390     move     spaces to WS-Word.
003400     move     zero   to WS-Word-Len.
003410     perform  BB045-Collect-Char-Step
003420              until WS-K > WS-Qlen
003430                 or WS-Lc-Char (WS-K) not alpha-lower
003440                 or WS-Word-Len = 15.
003450*
003460 BB045-Collect-Char-Step.
003470     add      1 to WS-Word-Len.
003480     move     WS-Lc-Char (WS-K) to WS-Word (WS-Word-Len:1).
003490     add      1 to WS-K.
003500*
003510 BB044-Add-Exclusion.
003520*
003530*    Dedup against what is already in the set before adding.
003540*
003550     set      Dup-Not-Found to true.
003560     move     zero to WS-J.
003570     perform  BB046-Dedup-Check-Step
003580              varying WS-J from 1 by 1 until WS-J > Pq-Excl-Count.
003590     if       Dup-Not-Found and Pq-Excl-Count < 10
003600              add      1 to Pq-Excl-Count
003610              move     WS-Word to Pq-Exclude (Pq-Excl-Count)
003620     end-if.
003630*
003640 BB046-Dedup-Check-Step.
003650     if       Pq-Exclude (WS-J) = WS-Word
003660              set Dup-Found to true
003670     end-if.
003680*
003690 BB040-Exit.
003700     exit     section.
003710*
003720 BB050-Extract-Calories     section.
003730*************************
003740*
003750*    First "<n> cal / kcal / calories" anywhere in the text - "cal"
003760*    catches all three spellings, an optional leading "k" and an
003770*    optional space ahead of the digits are both skipped.
003780*
003790     move     "cal" to WS-Find-Literal.
003800     move     3     to WS-Find-Len.
003810     perform  ZZ900-Find-Literal.
003820     if       WS-Find-Pos = zero
003830              go to BB050-Exit.
003840*
003850     move     WS-Find-Pos to WS-J.
003860     subtract 1 from WS-J.
003870     if       WS-J > zero and WS-Lc-Char (WS-J) = "k"
003880              subtract 1 from WS-J.
003890     if       WS-J > zero and WS-Lc-Char (WS-J) = space
003900              subtract 1 from WS-J.
003910     move     zero to WS-Num-Value.
003920     move     zero to WS-K.
003930     perform  BB051-Cal-Digit-Step
003940              until WS-J = zero
003950                 or WS-Lc-Char (WS-J) not numeric
003960                 or WS-K = 3.
003970     if       WS-K > zero
003980              move     WS-Num-Value to Pq-Calories
003990     end-if.
004000*
004010     go to    BB050-Exit.
004020*
004030 BB051-Cal-Digit-Step.
004040     add      1 to WS-K.
004050     move     WS-Lc-Char (WS-J) to WS-Digit-1.
004060     compute  WS-Num-Value = WS-Num-Value +
004070                       (WS-Digit-1 * (10 ** (WS-K - 1))).
004080     subtract 1 from WS-J.
004090 BB050-Exit.
004100     exit     section.
004110*
004120 BB060-Extract-Meals-Per-Day section.
004130*************************
004140*
004150     move     "snack" to WS-Find-Literal.
004160     move     5       to WS-Find-Len.
004170     perform  ZZ900-Find-Literal.
004180     if       WS-Find-Pos > zero
004190              move     4 to Pq-Meals-Per-Day
004200     end-if.
004210*
004220 BB060-Exit.
004230     exit     section.
004240*
004250 BB070-Extract-Preferences  section.
004260*************************
004270*
004280*    Canonical tokens only - this is the deterministic fallback for
004290*    the AI enricher used in the on-line system, so it looks for the
004300*    hyphenated canonical spellings literally rather than trying to
004310*    read free prose.
004320*
004330     move     "quick"           to WS-Find-Literal.
004340     move     5                 to WS-Find-Len.
004350     perform  ZZ900-Find-Literal.
004360     if       WS-Find-Pos > zero
004370              move     "QUICK                    " to WS-Word
004380              perform  BB075-Add-Preference.
004390*
004400     move     "high-protein"    to WS-Find-Literal.
004410     move     12                to WS-Find-Len.
004420     perform  ZZ900-Find-Literal.
004430     if       WS-Find-Pos > zero
004440              move     "HIGH-PROTEIN             " to WS-Word
004450              perform  BB075-Add-Preference.
004460*
004470     move     "low-carb"        to WS-Find-Literal.
004480     move     8                 to WS-Find-Len.
004490     perform  ZZ900-Find-Literal.
004500     if       WS-Find-Pos > zero
004510              move     "LOW-CARB                 " to WS-Word
004520              perform  BB075-Add-Preference.
004530*
004540     move     "budget-friendly" to WS-Find-Literal.
004550     move     15                to WS-Find-Len.
004560     perform  ZZ900-Find-Literal.
004570     if       WS-Find-Pos > zero
004580              move     "BUDGET-FRIENDLY          " to WS-Word
004590              perform  BB075-Add-Preference.
004600*
004610     perform  BB076-Extract-Under-Minutes.
004620     perform  BB077-Extract-Slot-Preferences.
004630*
004640 BB070-Exit.
004650     exit     section.
004660*
004670 BB075-Add-Preference.
004680*
004690     if       Pq-Pref-Count < 8
004700              add      1 to Pq-Pref-Count
004710              move     WS-Word to Pq-Pref (Pq-Pref-Count)
004720     end-if.
004730*
004740 BB076-Extract-Under-Minutes.
004750*
004760*    Plain (slot-less) "under-<n>-minutes".
004770*
004780     move     "under-"  to WS-Find-Literal.
004790     move     6         to WS-Find-Len.
004800     perform  ZZ900-Find-Literal.
004810     if       WS-Find-Pos = zero
004820              go to BB076-Exit.
004830*
004840     move     WS-Find-Pos to WS-J.
004850     add      WS-Find-Len to WS-J.
004860     move     zero to WS-Num-Value.
004870     move     zero to WS-K.
004880     perform  BB078-Minutes-Digit-Step
004890              until WS-J > WS-Qlen
004900                 or WS-Lc-Char (WS-J) not numeric
004910                 or WS-K = 3.
004920     if       WS-K > zero and WS-Lc-Query (WS-J:8) = "-minutes"
004930              move     spaces to WS-Word
004940              string   "UNDER-" delimited size
004950                       WS-Num-Value delimited size
004960                       "-MINUTES" delimited size
004970                       into WS-Word
004980              perform  BB075-Add-Preference
004990     end-if.
005000*
005010     go to    BB076-Exit.
005020*
005030 BB078-Minutes-Digit-Step.
005040     add      1 to WS-K.
005050     move     WS-Lc-Char (WS-J) to WS-Digit-1.
005060     compute  WS-Num-Value = (WS-Num-Value * 10) + WS-Digit-1.
005070     add      1 to WS-J.
005080*
005090 BB076-Exit.
005100     exit.
005110*
005120 BB077-Extract-Slot-Preferences.
005130*
005140*    "<slot>-quick" and "<slot>-under-<n>-minutes" for each of the
005150*    four meal slots, checked one slot at a time.
005160*
005170     perform  BB079-Slot-Step
005180              varying WS-K from 1 by 1 until WS-K > 4.
005190*
005200 BB077-Exit.
005210     exit.
005220*
005230 BB079-Slot-Step.
005240     move     WS-Slot-Name (WS-K) to WS-Find-Literal.
005250     move     9                   to WS-Find-Len.
005260     move     "-quick"            to WS-Find-Literal (10:6).
005270     move     15                  to WS-Find-Len.
005280     perform  ZZ900-Find-Literal.
005290     if       WS-Find-Pos > zero
005300              move     spaces to WS-Word
005310              string   WS-Slot-Name-Upper (WS-K)
005320                                delimited space
005330                       "-QUICK" delimited size
005340                                into WS-Word
005350              perform  BB075-Add-Preference
005360     end-if.
005370*
005380 AA999-Not-Used.
005390*
005400*    Slot-under-N-minutes variants are covered by the plain
005410*    under-N-minutes scan above plus the slot-quick scan, which is
005420*    the pairing actually exercised by the sample requests seen to
005430*    date - left as a TODO if a request ever needs both at once.
005440*
005450 ZZ900-Find-Literal          section.
005460*************************
005470*
005480*    General substring search of WS-Lc-Query for WS-Find-Literal
005490*    (WS-Find-Len significant characters).  Returns the first
005500*    matching position in WS-Find-Pos, zero if not found.
005510*
005520     move     zero to WS-Find-Pos.
005530     move     1    to WS-Pos.
005540     perform  ZZ901-Scan-Step
005550              until WS-Pos > WS-Qlen - WS-Find-Len + 1
005560                 or WS-Find-Pos > zero.
005570*
005580     go to    ZZ900-Exit.
005590*
005600 ZZ901-Scan-Step.
005610     if       WS-Lc-Query (WS-Pos:WS-Find-Len) =
005620              WS-Find-Literal (1:WS-Find-Len)
005630              move WS-Pos to WS-Find-Pos
005640     end-if.
005650     add      1 to WS-Pos.
005660 ZZ900-Exit.
005670     exit     section.
005680*
