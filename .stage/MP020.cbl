000010****************************************************************
000020*                                                               *
000030*               Meal Plan  -  Conflict Resolver                 *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100      program-id.         MP020.
000110**
000120*    Author.             J Tranter, 10/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       10/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            Validates the parsed query before the Planner
000190*                        is let anywhere near the catalog.  Two checks
000200*                        only - days over the 7 day ceiling, and any
000210*                        of the three diet pairs that cannot both be
000220*                        honoured at once.  First violation found
000230*                        wins; Mp000 stops the run on a non-blank
000240*                        Err-Code.
000250**
000260*    Called Modules.     None.
000270*    Calling Modules.    Mp000.
000280**
000290*    Error messages used.
000300*                        Err-Code is set to the business rule name
000310*                        itself - DURATION-LIMIT-EXCEEDED or
000320*                        CONFLICTING-DIETS - neither is an MPnnn
000330*                        number, they are not file/system errors
000340*                        so they do not belong in Wsmpmsg.
000350**
000360* Changes:
000370* 10/01/86 jt  - 1.0.00 Created.
000380* 04/06/88 jt  - 1.0.01 Added the vegan/keto pair, Nightly queue had
000390*                       a request asking for both - came back as two
000400*                       valid-looking diets and a plan full of bacon.
000410* 02/11/98 jt  - 1.0.02 Y2K review - no date math in this module, no
000420*                       change needed, signed off.
000430* 21/02/09 kp  - 1.0.03 Pair name built into Err-Message rather than
000440*                       a fixed string, easier for the desk to read.
000450* 17/01/26 jt  - 1.0.04 Rewritten for the Applewood Meal Plan batch -
000460*                       carried the paired-exception idiom over from
000470*                       the old Payroll tax-table cross-check.
000480*
000490 environment             division.
000500*================================
000510*
000520 configuration           section.
000530 special-names.
000540     class  alpha-upper  is "A" thru "Z".
000550*
000560 input-output            section.
000570 file-control.
000580*
000590 data                    division.
000600*================================
000610*
000620 working-storage section.
000630*-----------------------
000640 77  Prog-Name               pic x(17) value "MP020 (1.0.04)".
000650*
000660 01  WS-Today.
000670     03  WS-Today-Yy         pic 99.
000680     03  WS-Today-Mm         pic 99.
000690     03  WS-Today-Dd         pic 99.
000700 01  WS-Today-Usa redefines WS-Today.
000710     03  WS-Usa-Mm           pic 99.
000720     03  WS-Usa-Dd           pic 99.
000730     03  WS-Usa-Yy           pic 99.
000740 01  WS-Today-Intl redefines WS-Today.
000750     03  WS-Intl-Dd          pic 99.
000760     03  WS-Intl-Mm          pic 99.
000770     03  WS-Intl-Yy          pic 99.
000780*
000790 01  WS-Scan.
000800     03  WS-J                pic 9(2)  comp.
000810     03  WS-Vegan-Found      pic x     value "N".
000820         88  Wsf-Vegan-Yes             value "Y".
000830     03  WS-Vegetarian-Found pic x     value "N".
000840         88  Wsf-Vegetarian-Yes        value "Y".
000850     03  WS-Pescatarian-Found pic x    value "N".
000860         88  Wsf-Pescatarian-Yes       value "Y".
000870     03  WS-Keto-Found       pic x     value "N".
000880         88  Wsf-Keto-Yes              value "Y".
000890     03  WS-Paleo-Found      pic x     value "N".
000900         88  Wsf-Paleo-Yes             value "Y".
000910*
000920 01  WS-Pair-Message.
000930     03  WS-Pair-Name        pic x(30).
000940 01  WS-Pair-Halves redefines WS-Pair-Message.
000950     03  WS-Pair-First       pic x(15).
000960     03  WS-Pair-Second      pic x(15).
000970*
000980 linkage                 section.
000990*****************
001000*
001010 copy "wsmpqry.cob".
001020 copy "wsmperr.cob".
001030*
001040 procedure division using MP-Parsed-Query
001050                          MP-Error-Record.
001060*
001070 AA000-Main                  section.
001080***********************************
001090*
001100     move     spaces to Err-Code.
001110     move     spaces to Err-Message.
001120*
001130     perform  BB010-Check-Duration.
001140     if       Err-Code = spaces
001150              perform BB020-Check-Diet-Conflicts
001160     end-if.
001170*
001180     goback.
001190*
001200 BB010-Check-Duration        section.
001210*************************
001220*
001230*    The parser itself already clamps Pq-Days to 7 (Mp010), so this
001240*    only ever fires if some future caller hands Mp020 a parsed
001250*    query it built some other way.
001260*
001270     if       Pq-Days > 7
001280              move     "DURATION-LIMIT-EXCEEDED" to Err-Code
001290              move     "maximum is 7 days"
001300                       to Err-Message
001310     end-if.
001320*
001330 BB010-Exit.
001340     exit     section.
001350*
001360 BB020-Check-Diet-Conflicts  section.
001370*************************
001380*
001390     move     "N" to WS-Vegan-Found WS-Vegetarian-Found
001400                      WS-Pescatarian-Found WS-Keto-Found WS-Paleo-Found.
001410     perform  BB022-Scan-Diet-Step
001420              varying WS-J from 1 by 1 until WS-J > Pq-Diet-Count.
001430*
001440     if       Wsf-Vegan-Yes and Wsf-Pescatarian-Yes
001450              move     "VEGAN"       to WS-Pair-First
001460              move     "PESCATARIAN" to WS-Pair-Second
001470              perform  BB021-Set-Conflict-Error
001480              go to    BB020-Exit
001490     end-if.
001500     if       Wsf-Vegan-Yes and Wsf-Keto-Yes
001510              move     "VEGAN" to WS-Pair-First
001520              move     "KETO"  to WS-Pair-Second
001530              perform  BB021-Set-Conflict-Error
001540              go to    BB020-Exit
001550     end-if.
001560     if       Wsf-Vegetarian-Yes and Wsf-Paleo-Yes
001570              move     "VEGETARIAN" to WS-Pair-First
001580              move     "PALEO"      to WS-Pair-Second
001590              perform  BB021-Set-Conflict-Error
001600              go to    BB020-Exit
001610     end-if.
001620*
001630 BB020-Exit.
001640     exit     section.
001650*
001660 BB021-Set-Conflict-Error.
001670*
001680     move     "CONFLICTING-DIETS" to Err-Code.
001690     string   WS-Pair-First               delimited space
001700              " and "                    delimited size
001710              WS-Pair-Second              delimited space
001720              " cannot both be honoured" delimited size
001730              into Err-Message.
001740*
001750 BB022-Scan-Diet-Step.
001760     evaluate Pq-Diet (WS-J)
001770         when "VEGAN          "
001780              move "Y" to WS-Vegan-Found
001790         when "VEGETARIAN     "
001800              move "Y" to WS-Vegetarian-Found
001810         when "PESCATARIAN    "
001820              move "Y" to WS-Pescatarian-Found
001830         when "KETO           "
001840              move "Y" to WS-Keto-Found
001850         when "PALEO          "
001860              move "Y" to WS-Paleo-Found
001870     end-evaluate.
001880*
