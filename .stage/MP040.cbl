000010****************************************************************
000020*                                                               *
000030*            Meal Plan  -  Ingredient Parser / Nutrition       *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100     program-id.         MP040.
000110**
000120*    Author.             J Tranter, 12/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       12/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            Called by Mp000 once per catalog row at Start
000190*                        Of Job, only for rows whose stored calories/
000200*                        protein/carbs/fat are still zero.  Parses each
000210*                        of the row's ingredient lines into a name and
000220*                        a gram weight (Ingredient-Parser), looks the
000230*                        name up in the Nutrient-Ref table and scales
000240*                        the per-100g figures by grams/100, accumulating
000250*                        into the four totals which are moved straight
000260*                        back into the caller's Mp-Recipe-Record.
000270**
000280*    Called Modules.     None.
000290*    Calling Modules.    Mp000.
000300**
000310*    Error messages used.
000320*                        None - a recipe with no matching ingredient at
000330*                        all is left at zero/zero/zero/zero, same as an
000340*                        unconverted catalog row; Mp000 does not treat
000350*                        this as a file error.
000360**
000370* Changes:
000380* 12/01/86 jt  - 1.0.00 Created - carried the old Build-Cbasic ratio-
000390*                       scaling arithmetic over from the rate-table work
000400*                       it once did for piece-rate payroll.
000410* 08/09/90 jt  - 1.0.01 Added the parenthesised-weight shortcut, too many
000420*                       catalog lines read "(200g) spinach, chopped".
000430* 02/11/98 jt  - 1.0.02 Y2K review - no date math in this module, no
000440*                       change needed, signed off.
000450* 30/04/04 kp  - 1.0.03 Mixed fraction "1 1/2" now sums correctly, was
000460*                       only keeping the trailing fraction before.
000470* 26/01/26 jt  - 1.0.04 Rewritten for the Applewood Meal Plan batch.
000480*
000490 environment             division.
000500*================================
000510*
000520 configuration           section.
000530 special-names.
000540     class  numeric-dig   is "0" thru "9".
000550     class  alpha-lower   is "a" thru "z".
000560*
000570 input-output            section.
000580 file-control.
000590*
000600 data                    division.
000610*================================
000620*
000630 working-storage section.
000640*-----------------------
000650 77  Prog-Name               pic x(17) value "MP040 (1.0.04)".
000660*
000670 01  WS-Today.
000680     03  WS-Today-Yy         pic 99.
000690     03  WS-Today-Mm         pic 99.
000700     03  WS-Today-Dd         pic 99.
000710 01  WS-Today-Usa redefines WS-Today.
000720     03  WS-Usa-Mm           pic 99.
000730     03  WS-Usa-Dd           pic 99.
000740     03  WS-Usa-Yy           pic 99.
000750 01  WS-Today-Intl redefines WS-Today.
000760     03  WS-Intl-Dd          pic 99.
000770     03  WS-Intl-Mm          pic 99.
000780     03  WS-Intl-Yy          pic 99.
000790*
000800*    Ws-I is the one and only ingredient-line loop control variable,
000810*    held live for the whole of Aa000's call into Bb010 and everything
000820*    under it - nothing further down the tree may touch it.  Every
000830*    other scratch index below has its own cell for exactly that
000840*    reason (the old Mp030 writeup has the full story on what happens
000850*    when two live loops share a counter).
000860 01  WS-Ctl.
000870     03  WS-I                pic 9(2)   comp.
000880     03  WS-Miss-Count       pic 9(2)   comp.
000890     03  WS-Hit-Count        pic 9(2)   comp.
000900*
000910*    One ingredient line, worked on in place.
000920 01  WS-Line.
000930     03  WS-Line-Text        pic x(30).
000940 01  WS-Line-Tbl redefines WS-Line.
000950     03  WS-Line-Char        pic x      occurs 30.
000960*
000970*    Parenthesised portion, if any, scanned out of Ws-Line first.
000980 01  WS-Paren-Work.
000990     03  WS-Px               pic 9(2)   comp.
001000     03  WS-Cx               pic 9(2)   comp.
001010     03  WS-Paren-Open       pic 9(2)   comp.
001020     03  WS-Paren-Close      pic 9(2)   comp.
001030     03  WS-Paren-Text       pic x(30).
001040     03  WS-Have-Paren       pic x      value "N".
001050         88  Wsf-Have-Paren            value "Y".
001060*
001070*    The quantity/unit scratch area - reused for the parenthesised
001080*    text (if any) and then for the plain line, never both at once.
001090 01  WS-Qty-Work.
001100     03  WS-Scan-Text         pic x(30).
001110 01  WS-Qty-Scan-Tbl redefines WS-Qty-Work.
001120     03  WS-Scan-Char         pic x      occurs 30.
001130*
001140 01  WS-Qty-Ctl.
001150     03  WS-Dx                pic 9(2)   comp.
001160     03  WS-Have-Qty          pic x      value "N".
001170         88  Wsf-Have-Qty               value "Y".
001180     03  WS-Qty-Value         pic 9(3)v99 comp-3.
001190     03  WS-Lo-Part           pic 9(3)v99 comp-3.
001200     03  WS-Hi-Part           pic 9(3)v99 comp-3.
001210     03  WS-Num-Part          pic 9(2)    comp.
001220     03  WS-Den-Part          pic 9(2)    comp.
001230     03  WS-Digit-1           pic 9.
001240     03  WS-Unit-Word         pic x(12).
001250     03  WS-Unit-Factor       pic 9(4)v9999 comp-3.
001260     03  WS-Have-Unit         pic x      value "N".
001270         88  Wsf-Have-Unit              value "Y".
001280     03  WS-Name-Start        pic 9(2)   comp.
001290     03  WS-Grams             pic 9(4)v9999 comp-3.
001300     03  WS-Have-Grams        pic x      value "N".
001310         88  Wsf-Have-Grams             value "Y".
001320*
001330*    Normalised ingredient name, built a character at a time then
001340*    trimmed.
001350 01  WS-Name-Work.
001360     03  WS-Nx                pic 9(2)   comp.
001370     03  WS-Out-Pos           pic 9(2)   comp.
001380     03  WS-Prev-Was-Space    pic x      value "Y".
001390         88  Wsf-Prev-Was-Space         value "Y".
001400     03  WS-Name-Text          pic x(30).
001410*
001420*    Scaled contribution of one ingredient, added into the running
001430*    totals after the Nutrient-Ref lookup succeeds.
001440 01  WS-Scale-Work.
001450     03  WS-Factor            pic 9(3)v9999  comp-3.
001460*
001470 01  WS-Totals.
001480     03  WS-Tot-Cal           pic 9(6)v9999  comp-3.
001490     03  WS-Tot-Prot          pic 9(5)v9999  comp-3.
001500     03  WS-Tot-Carb          pic 9(5)v9999  comp-3.
001510     03  WS-Tot-Fat           pic 9(5)v9999  comp-3.
001520*
001530 linkage                 section.
001540*****************
001550*
001560 copy "wsmprcp.cob".
001570 copy "wsmpntb.cob".
001580*
001590 procedure division using MP-Recipe-Record
001600                          MP-Nutrient-Table-Ctl
001610                          MP-Nutrient-Table.
001620*
001630 AA000-Main                  section.
001640***********************************
001650*
001660     move     zero to WS-Tot-Cal WS-Tot-Prot WS-Tot-Carb WS-Tot-Fat.
001670     move     zero to WS-Miss-Count WS-Hit-Count.
001680*
001690     perform  BB010-Parse-One-Line
001700              varying WS-I from 1 by 1 until WS-I > Rcp-Ingr-Count.
001710*
001720     if       WS-Hit-Count = zero
001730*             No reference entry matched anything on the line - leave
001740*             the catalog row at zero, Mp000 treats that the same as
001750*             an unconverted row and moves on.
001760              go to AA000-Exit
001770     end-if.
001780*
001790     compute  Rcp-Calories = WS-Tot-Cal + 0.5.
001800     compute  Rcp-Protein  = WS-Tot-Prot + 0.5.
001810     compute  Rcp-Carbs    = WS-Tot-Carb + 0.5.
001820     compute  Rcp-Fat      = WS-Tot-Fat + 0.5.
001830*
001840 AA000-Exit.
001850     goback.
001860*
001870 BB010-Parse-One-Line        section.
001880*************************
001890*
001900*    Ingredient-Parser plus the Nutrition-Calculator scaling step for
001910*    one line, Rcp-Ingredient(Ws-I).
001920*
001930     move     Rcp-Ingredient (WS-I) to WS-Line-Text.
001940     move     "N" to WS-Have-Paren.
001950     move     zero to WS-Paren-Open WS-Paren-Close.
001960     perform  CC010-Find-Parens.
001970*
001980     move     "N" to WS-Have-Qty WS-Have-Unit WS-Have-Grams.
001990     move     zero to WS-Grams.
002000*
002010     if       Wsf-Have-Paren
002020              move     WS-Paren-Text to WS-Scan-Text
002030              perform  CC020-Parse-Qty-Unit
002040              if       Wsf-Have-Qty and Wsf-Have-Unit
002050                       compute WS-Grams rounded =
002060                               WS-Qty-Value * WS-Unit-Factor
002070                       move   "Y" to WS-Have-Grams
002080              end-if
002090     end-if.
002100*
002110     if       Wsf-Have-Grams
002120*             The parenthesised text gave us a weight - the name is
002130*             the line with that span blanked out.
002140              move     WS-Line-Text to WS-Scan-Text
002150              move     spaces to
002160                        WS-Scan-Text (WS-Paren-Open:
002170                        WS-Paren-Close - WS-Paren-Open + 1)
002180              move     1 to WS-Name-Start
002190     else
002200*             No useful paren weight - blank out any paren characters
002210*             and parse the leading quantity from the plain line.
002220              move     WS-Line-Text to WS-Scan-Text
002230              perform  DD010-Blank-Paren-Chars
002240                       varying WS-Dx from 1 by 1 until WS-Dx > 30
002250              perform  CC020-Parse-Qty-Unit
002260              move     1 to WS-Name-Start
002270              if       Wsf-Have-Qty
002280                       move WS-Dx to WS-Name-Start
002290                       if   Wsf-Have-Unit
002300                            perform DD020-Skip-Unit-Word
002310                       end-if
002320              end-if
002330              if       Wsf-Have-Qty and Wsf-Have-Unit
002340                       compute WS-Grams rounded =
002350                               WS-Qty-Value * WS-Unit-Factor
002360                       move   "Y" to WS-Have-Grams
002370              end-if
002380     end-if.
002390*
002400     perform  EE010-Build-Name.
002410     perform  FF010-Lookup-Nutrient.
002420*
002430 BB010-Exit.
002440     exit     section.
002450*
002460 CC010-Find-Parens           section.
002470*************************
002480*
002490     move     zero to WS-Paren-Open WS-Paren-Close.
002500     perform  CC011-Scan-Open-Step
002510              varying WS-Px from 1 by 1
002520              until WS-Px > 30 or WS-Paren-Open > zero.
002530     if       WS-Paren-Open = zero
002540              go to CC010-Exit
002550     end-if.
002560     perform  CC012-Scan-Close-Step
002570              varying WS-Cx from WS-Paren-Open by 1
002580              until WS-Cx > 30 or WS-Paren-Close > zero.
002590     if       WS-Paren-Close = zero or
002600              WS-Paren-Close <= WS-Paren-Open + 1
002610              move     zero to WS-Paren-Open WS-Paren-Close
002620              go to CC010-Exit
002630     end-if.
002640     move     spaces to WS-Paren-Text.
002650     move     WS-Line-Text (WS-Paren-Open + 1:
002660                             WS-Paren-Close - WS-Paren-Open - 1)
002670              to WS-Paren-Text.
002680     move     "Y" to WS-Have-Paren.
002690*
002700 CC010-Exit.
002710     exit     section.
002720*
002730 CC011-Scan-Open-Step.
002740*
002750     if       WS-Line-Char (WS-Px) = "("
002760              move     WS-Px to WS-Paren-Open.
002770*
002780 CC012-Scan-Close-Step.
002790*
002800     if       WS-Line-Char (WS-Cx) = ")"
002810              move     WS-Cx to WS-Paren-Close.
002820*
002830 DD010-Blank-Paren-Chars.
002840*
002850     if       WS-Scan-Char (WS-Dx) = "(" or WS-Scan-Char (WS-Dx) = ")"
002860              move     space to WS-Scan-Char (WS-Dx).
002870*
002880 DD020-Skip-Unit-Word        section.
002890*************************
002900*
002910*    Ws-Name-Start already points at the first byte of the unit word
002920*    (the blank run before it was already skipped by Cc020).  Walk
002930*    forward over non-blank bytes to land just past the word.
002940*
002950     perform  DD021-Skip-Char-Step
002960              varying WS-Name-Start from WS-Name-Start by 1
002970              until WS-Name-Start > 30
002980                 or WS-Scan-Char (WS-Name-Start) = space.
002990*
003000 DD020-Exit.
003010     exit     section.
003020*
003030 DD021-Skip-Char-Step.
003040*
003050     continue.
003060*
003070 CC020-Parse-Qty-Unit        section.
003080*************************
003090*
003100*    Parses a leading quantity (integer, decimal, fraction a/b, mixed
003110*    "a b/c" or range a-b) out of Ws-Scan-Text, then the unit word
003120*    that follows it.  On return Ws-Dx points one byte past whatever
003130*    quantity text was consumed (unit word start, or the first blank).
003140*
003150     move     "N" to WS-Have-Qty WS-Have-Unit.
003160     move     zero to WS-Qty-Value WS-Lo-Part WS-Hi-Part.
003170     move     1 to WS-Dx.
003180*
003190     if       WS-Scan-Char (1) not numeric
003200              go to CC020-Exit
003210     end-if.
003220*
003230     perform  CC021-Leading-Digit-Step
003240              varying WS-Dx from 1 by 1
003250              until WS-Dx > 30 or WS-Scan-Char (WS-Dx) not numeric.
003260     move     WS-Lo-Part to WS-Qty-Value.
003270     move     "Y" to WS-Have-Qty.
003280*
003290     if       WS-Dx > 30
003300              go to CC026-Parse-Unit
003310     end-if.
003320*
003330     evaluate WS-Scan-Char (WS-Dx)
003340         when "."
003350              perform CC022-Decimal-Step
003360         when "/"
003370              perform CC023-Fraction-Step
003380         when "-"
003390              perform CC024-Range-Step
003400         when space
003410              perform CC025-Mixed-Step
003420         when other
003430              continue
003440     end-evaluate.
003450*
003460 CC026-Parse-Unit.
003470*
003480     perform  CC027-Skip-Blank-Step
003490              varying WS-Dx from WS-Dx by 1
003500              until WS-Dx > 30 or WS-Scan-Char (WS-Dx) not = space.
003510     if       WS-Dx > 30
003520              go to CC020-Exit
003530     end-if.
003540*
003550     move     spaces to WS-Unit-Word.
003560     move     1 to WS-Num-Part.
003570     perform  CC028-Copy-Unit-Char-Step
003580              varying WS-Den-Part from WS-Dx by 1
003590              until WS-Den-Part > 30
003600                 or WS-Scan-Char (WS-Den-Part) = space
003610                 or WS-Num-Part > 12.
003620     if       WS-Unit-Word (WS-Num-Part - 1:1) = "." or
003630              WS-Unit-Word (WS-Num-Part - 1:1) = ","
003640              move     space to WS-Unit-Word (WS-Num-Part - 1:1)
003650     end-if.
003660     inspect  WS-Unit-Word converting
003670              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
003680              "abcdefghijklmnopqrstuvwxyz".
003690     perform  CC029-Match-Unit-Step.
003700*
003710 CC020-Exit.
003720     exit     section.
003730*
003740 CC021-Leading-Digit-Step.
003750*
003760     move     WS-Scan-Char (WS-Dx) to WS-Digit-1.
003770     compute  WS-Lo-Part = (WS-Lo-Part * 10) + WS-Digit-1.
003780*
003790 CC022-Decimal-Step.
003800*
003810*    One or two decimal digits, e.g. ".5" or ".25".
003820*
003830     add      1 to WS-Dx.
003840     move     zero to WS-Num-Part WS-Den-Part.
003850     move     10 to WS-Den-Part.
003860     perform  CC031-Decimal-Digit-Step
003870              varying WS-Dx from WS-Dx by 1
003880              until WS-Dx > 30 or WS-Scan-Char (WS-Dx) not numeric
003890                 or WS-Den-Part > 100.
003900     move     WS-Lo-Part to WS-Qty-Value.
003910*
003920 CC031-Decimal-Digit-Step.
003930*
003940     move     WS-Scan-Char (WS-Dx) to WS-Digit-1.
003950     compute  WS-Lo-Part rounded =
003960              WS-Lo-Part + (WS-Digit-1 / WS-Den-Part).
003970     compute  WS-Den-Part = WS-Den-Part * 10.
003980*
003990 CC023-Fraction-Step.
004000*
004010*    Plain "a/b" - Ws-Lo-Part so far is the numerator a.
004020*
004030     move     WS-Lo-Part to WS-Num-Part.
004040     add      1 to WS-Dx.
004050     move     zero to WS-Den-Part.
004060     perform  CC032-Den-Digit-Step
004070              varying WS-Dx from WS-Dx by 1
004080              until WS-Dx > 30 or WS-Scan-Char (WS-Dx) not numeric.
004090     if       WS-Den-Part > zero
004100              compute WS-Lo-Part rounded =
004110                      WS-Num-Part / WS-Den-Part
004120     end-if.
004130     move     WS-Lo-Part to WS-Qty-Value.
004140*
004150 CC032-Den-Digit-Step.
004160*
004170     move     WS-Scan-Char (WS-Dx) to WS-Digit-1.
004180     compute  WS-Den-Part = (WS-Den-Part * 10) + WS-Digit-1.
004190*
004200 CC024-Range-Step.
004210*
004220*    "a-b" - average of the two ends.
004230*
004240     add      1 to WS-Dx.
004250     move     zero to WS-Hi-Part.
004260     perform  CC033-Hi-Digit-Step
004270              varying WS-Dx from WS-Dx by 1
004280              until WS-Dx > 30 or WS-Scan-Char (WS-Dx) not numeric.
004290     if       WS-Hi-Part > zero
004300              compute WS-Lo-Part rounded =
004310                      (WS-Lo-Part + WS-Hi-Part) / 2
004320     end-if.
004330     move     WS-Lo-Part to WS-Qty-Value.
004340*
004350 CC033-Hi-Digit-Step.
004360*
004370     move     WS-Scan-Char (WS-Dx) to WS-Digit-1.
004380     compute  WS-Hi-Part = (WS-Hi-Part * 10) + WS-Digit-1.
004390*
004400 CC025-Mixed-Step.
004410*
004420*    A space after the whole part - peek for "d/d" immediately after
004430*    it (mixed fraction "1 1/2"); otherwise the space simply ends the
004440*    number and Ws-Dx is left where it is.
004450*
004460     if       WS-Dx + 2 <= 30 and
004470              WS-Scan-Char (WS-Dx + 1) numeric and
004480              WS-Scan-Char (WS-Dx + 2) = "/" and
004490              WS-Dx + 3 <= 30 and
004500              WS-Scan-Char (WS-Dx + 3) numeric
004510              move     WS-Scan-Char (WS-Dx + 1) to WS-Digit-1
004520              move     WS-Digit-1 to WS-Num-Part
004530              move     WS-Scan-Char (WS-Dx + 3) to WS-Digit-1
004540              move     WS-Digit-1 to WS-Den-Part
004550              if       WS-Den-Part > zero
004560                       compute WS-Lo-Part rounded =
004570                               WS-Lo-Part + (WS-Num-Part / WS-Den-Part)
004580              end-if
004590              move     WS-Lo-Part to WS-Qty-Value
004600              add      4 to WS-Dx
004610     end-if.
004620*
004630 CC027-Skip-Blank-Step.
004640*
004650     continue.
004660*
004670 CC028-Copy-Unit-Char-Step.
004680*
004690     move     WS-Scan-Char (WS-Den-Part) to
004700              WS-Unit-Word (WS-Num-Part:1).
004710     add      1 to WS-Num-Part.
004720*
004730 CC029-Match-Unit-Step.
004740*
004750     move     "N" to WS-Have-Unit.
004760     evaluate WS-Unit-Word
004770         when "g"      when "gram"     when "grams"
004780              move 1        to WS-Unit-Factor
004790              move "Y"       to WS-Have-Unit
004800         when "kg"     when "kilogram" when "kilograms"
004810              move 1000     to WS-Unit-Factor
004820              move "Y"       to WS-Have-Unit
004830         when "oz"     when "ounce"    when "ounces"
004840              move 28.3495  to WS-Unit-Factor
004850              move "Y"       to WS-Have-Unit
004860         when "lb"     when "pound"    when "pounds"
004870              move 453.592  to WS-Unit-Factor
004880              move "Y"       to WS-Have-Unit
004890         when "ml"     when "milliliter" when "milliliters"
004900         when "millilitre" when "millilitres"
004910              move 1        to WS-Unit-Factor
004920              move "Y"       to WS-Have-Unit
004930         when "l"      when "liter"    when "liters"
004940         when "litre"  when "litres"
004950              move 1000     to WS-Unit-Factor
004960              move "Y"       to WS-Have-Unit
004970         when "tsp"    when "teaspoon" when "teaspoons"
004980              move 5        to WS-Unit-Factor
004990              move "Y"       to WS-Have-Unit
005000         when "tbsp"   when "tblsp"    when "tbs"
005010         when "tablespoon" when "tablespoons"
005020              move 15       to WS-Unit-Factor
005030              move "Y"       to WS-Have-Unit
005040         when "cup"    when "cups"
005050              move 240      to WS-Unit-Factor
005060              move "Y"       to WS-Have-Unit
005070         when "clove"  when "cloves"
005080              move 3        to WS-Unit-Factor
005090              move "Y"       to WS-Have-Unit
005100         when other
005110              continue
005120     end-evaluate.
005130*
005140 EE010-Build-Name             section.
005150*************************
005160*
005170*    Normalises the portion of Ws-Scan-Text starting at Ws-Name-Start -
005180*    drop a leading "of ", keep only letters/digits/spaces/hyphens,
005190*    collapse runs of blanks to one, then trim.
005200*
005210     move     spaces to WS-Name-Text.
005220     move     zero to WS-Out-Pos.
005230     move     "Y" to WS-Prev-Was-Space.
005240*
005250     if       WS-Name-Start + 2 <= 30 and
005260              (WS-Scan-Char (WS-Name-Start) = "o" or
005270               WS-Scan-Char (WS-Name-Start) = "O") and
005280              (WS-Scan-Char (WS-Name-Start + 1) = "f" or
005290               WS-Scan-Char (WS-Name-Start + 1) = "F") and
005300              WS-Scan-Char (WS-Name-Start + 2) = space
005310              add      3 to WS-Name-Start
005320     end-if.
005330*
005340     perform  EE011-Copy-Char-Step
005350              varying WS-Nx from WS-Name-Start by 1 until WS-Nx > 30.
005360*
005370     perform  EE012-Back-Trim-Step
005380              varying WS-Out-Pos from WS-Out-Pos by -1
005390              until WS-Out-Pos = zero
005400                 or WS-Name-Text (WS-Out-Pos:1) not = space.
005410*
005420 EE010-Exit.
005430     exit     section.
005440*
005450 EE011-Copy-Char-Step.
005460*
005470     if       (WS-Scan-Char (WS-Nx) alphabetic) or
005480              WS-Scan-Char (WS-Nx) numeric-dig or
005490              WS-Scan-Char (WS-Nx) = "-"
005500              add      1 to WS-Out-Pos
005510              move     WS-Scan-Char (WS-Nx) to
005520                       WS-Name-Text (WS-Out-Pos:1)
005530              move     "N" to WS-Prev-Was-Space
005540     else
005550              if       not Wsf-Prev-Was-Space and WS-Out-Pos > zero
005560                       add      1 to WS-Out-Pos
005570                       move     space to WS-Name-Text (WS-Out-Pos:1)
005580              end-if
005590              move     "Y" to WS-Prev-Was-Space
005600     end-if.
005610*
005620 EE012-Back-Trim-Step.
005630*
005640     move     space to WS-Name-Text (WS-Out-Pos:1).
005650*
005660 FF010-Lookup-Nutrient        section.
005670*************************
005680*
005690     search all Nut-Table-Entry
005700         at end
005710              add      1 to WS-Miss-Count
005720         when Nut-Name-T (Nut-Ndx) = WS-Name-Text
005730              perform FF011-Accumulate-Totals
005740     end-search.
005750*
005760 FF010-Exit.
005770     exit     section.
005780*
005790 FF011-Accumulate-Totals.
005800*
005810     if       Wsf-Have-Grams
005820              compute WS-Factor = WS-Grams / 100
005830     else
005840              move     1 to WS-Factor
005850     end-if.
005860*
005870     add      1 to WS-Hit-Count.
005880     compute  WS-Tot-Cal  = WS-Tot-Cal  +
005890              (Nut-Calories-T (Nut-Ndx) * WS-Factor).
005900     compute  WS-Tot-Prot = WS-Tot-Prot +
005910              (Nut-Protein-T (Nut-Ndx) * WS-Factor).
005920     compute  WS-Tot-Carb = WS-Tot-Carb +
005930              (Nut-Carbs-T (Nut-Ndx)   * WS-Factor).
005940     compute  WS-Tot-Fat  = WS-Tot-Fat  +
005950              (Nut-Fat-T (Nut-Ndx)     * WS-Factor).
005960*
