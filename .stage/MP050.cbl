000010****************************************************************
000020*                                                               *
000030*                 Meal Plan  -  Time Estimator                 *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100     program-id.         MP050.
000110**
000120*    Author.             J Tranter, 13/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       13/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            Called by Mp000 once per catalog row at Start
000190*                        Of Job, only for rows whose stored Rcp-Ready-
000200*                        Mins is still zero.  Builds a prep/cook/wait
000210*                        minute estimate and moves the clamped total
000220*                        back into the caller's Mp-Recipe-Record.
000230*
000240*                        The Recipe-Catalog file carries ingredient
000250*                        lines only, no free-text instructions or a
000260*                        step count - so Ws-Instr-Text and Ws-Step-
000270*                        Count below are always left at their "no
000280*                        data" defaults (spaces / zero).  Every rule
000290*                        this module is supposed to know is still
000300*                        coded in full against those two fields; the
000310*                        day an Instructions column is added to the
000320*                        catalog this module needs no change at all,
000330*                        only Aa000's two "move" lines at the top.
000340**
000350*    Called Modules.     None.
000360*    Calling Modules.    Mp000.
000370**
000380*    Error messages used.
000390*                        None - this module cannot fail, an estimate
000400*                        always comes back in range.
000410**
000420* Changes:
000430* 13/01/86 jt  - 1.0.00 Created - the keyword-bucket idea was lifted
000440*                       from the old Build-Cbasic piece-rate tables,
000450*                       same "largest matching bucket wins" shape.
000460* 05/04/92 jt  - 1.0.01 Added the instant-pot/pressure-cook bucket,
000470*                       slow-cooker alone was overstating everything.
000480* 02/11/98 jt  - 1.0.02 Y2K review - no date math in this module, no
000490*                       change needed, signed off.
000500* 11/08/12 kp  - 1.0.03 Overnight now wins even when an explicit time
000510*                       is also present - marinade recipes were coming
000520*                       back absurdly short.
000530* 02/02/26 jt  - 1.0.04 Rewritten for the Applewood Meal Plan batch.
000540*
000550 environment             division.
000560*================================
000570*
000580 configuration           section.
000590 special-names.
000600     class  numeric-dig   is "0" thru "9".
000610*
000620 input-output            section.
000630 file-control.
000640*
000650 data                    division.
000660*================================
000670*
000680 working-storage section.
000690*-----------------------
000700 77  Prog-Name               pic x(17) value "MP050 (1.0.04)".
000710*
000720 01  WS-Today.
000730     03  WS-Today-Yy         pic 99.
000740     03  WS-Today-Mm         pic 99.
000750     03  WS-Today-Dd         pic 99.
000760 01  WS-Today-Usa redefines WS-Today.
000770     03  WS-Usa-Mm           pic 99.
000780     03  WS-Usa-Dd           pic 99.
000790     03  WS-Usa-Yy           pic 99.
000800 01  WS-Today-Intl redefines WS-Today.
000810     03  WS-Intl-Dd          pic 99.
000820     03  WS-Intl-Mm          pic 99.
000830     03  WS-Intl-Yy          pic 99.
000840*
000850*    The instruction text this catalog does not carry - see Remarks.
000860*    Ws-I is the token-scan loop control variable, live for the whole
000870*    of Bb010; nothing it calls may touch it.
000880 01  WS-Instr-Text             pic x(200)  value spaces.
000890 01  WS-Instr-Tbl redefines WS-Instr-Text.
000900     03  WS-Instr-Char         pic x       occurs 200.
000910*
000920 01  WS-Ctl.
000930     03  WS-I                pic 9(2)   comp.
000940     03  WS-Step-Count       pic 9(2)   comp  value zero.
000950     03  WS-Ingr-Count       pic 9(2)   comp.
000960*
000970*    Tokens of Ws-Instr-Text, space delimited, trailing "." or ","
000980*    stripped - long enough for a numeric range like "12-15".
000990 01  WS-Tok-Work.
001000     03  WS-Tx                pic 9(3)   comp.
001010     03  WS-Dn                pic 9(2)   comp.
001020     03  WS-Tok-Count         pic 9(2)   comp  value zero.
001030     03  WS-Tok                occurs 30 times  pic x(12).
001040     03  WS-Digit-1            pic 9.
001050*
001060*    Scratch for one token's numeric value and range test, reused a
001070*    token at a time inside Bb010 (never nested, always sequential).
001080 01  WS-Tok-Num-Work.
001090     03  WS-Hx                pic 9(2)   comp.
001100     03  WS-Tok-Is-Num        pic x      value "N".
001110         88  Wsf-Tok-Is-Num             value "Y".
001120     03  WS-Tok-Is-Range      pic x      value "N".
001130         88  Wsf-Tok-Is-Range           value "Y".
001140     03  WS-Tok-Is-Unit       pic x      value "N".
001150         88  Wsf-Tok-Is-Unit            value "Y".
001160     03  WS-Tok-Unit-Is-Hr    pic x      value "N".
001170         88  Wsf-Tok-Unit-Is-Hr         value "Y".
001180     03  WS-Tok-Value         pic 9(3)   comp.
001190     03  WS-Tok-Hi            pic 9(3)   comp.
001200*
001210*    Substring-find utility scratch, dedicated so it never clashes
001220*    with anything that might still be live when it is called.
001230 01  WS-Find-Work.
001240     03  WS-Needle            pic x(15).
001250     03  WS-Needle-Len        pic 9(2)   comp.
001260     03  WS-Fx                pic 9(3)   comp.
001270     03  WS-Fy                pic 9(3)   comp.
001280     03  WS-Found-Flag        pic x      value "N".
001290         88  Wsf-Found                  value "Y".
001300*
001310*    Keyword-bucket tables for the Cook and Wait components.
001320 01  WS-Cook-Kw-Table.
001330     03  WS-Cook-Kw            occurs 18 times.
001340         05  Wck-Phrase        pic x(15).
001350         05  Wck-Value         pic 9(2)  comp.
001360 01  WS-Wait-Kw-Table.
001370     03  WS-Wait-Kw            occurs 6 times.
001380         05  Wwk-Phrase        pic x(15).
001390         05  Wwk-Value         pic 9(2)  comp.
001400*
001410 01  WS-Bucket-Work.
001420     03  WS-Kx                pic 9(2)   comp.
001430     03  WS-Best-Bucket       pic 9(2)   comp.
001440*
001450*    The four components, carried at high precision then combined.
001460 01  WS-Amount-Work.
001470     03  WS-Explicit-Mins     pic 9(4)v99 comp-3.
001480     03  WS-Explicit-Hrs      pic 9(3)v99 comp-3.
001490     03  WS-Explicit          pic 9(4)v99 comp-3.
001500     03  WS-Prep              pic 9(4)v99 comp-3.
001510     03  WS-Cook              pic 9(4)v99 comp-3.
001520     03  WS-Wait              pic 9(4)v99 comp-3.
001530     03  WS-Ingr-Excess       pic 9(3)v99 comp-3.
001540     03  WS-Step-Excess       pic 9(3)v99 comp-3.
001550     03  WS-Total-Mins        pic 9(4)   comp.
001560     03  WS-Have-Overnight    pic x      value "N".
001570         88  Wsf-Have-Overnight         value "Y".
001580*
001590 linkage                 section.
001600*****************
001610*
001620 copy "wsmprcp.cob".
001630*
001640 procedure division using MP-Recipe-Record.
001650*
001660 AA000-Main                  section.
001670***********************************
001680*
001690*    Neither of these two has a source yet - see Remarks above.
001700     move     spaces to WS-Instr-Text.
001710     move     zero to WS-Step-Count.
001720*
001730     move     Rcp-Ingr-Count to WS-Ingr-Count.
001740     perform  ZZ900-Load-Keyword-Tables.
001750*
001760     perform  BB010-Compute-Explicit.
001770     perform  CC010-Compute-Prep.
001780     perform  DD010-Compute-Cook.
001790     perform  EE010-Compute-Wait.
001800     perform  FF010-Combine-And-Clamp.
001810*
001820     move     WS-Total-Mins to Rcp-Ready-Mins.
001830*
001840     goback.
001850*
001860 BB010-Compute-Explicit      section.
001870*************************
001880*
001890*    Builds the token list then walks it once looking for a minute
001900*    or hour unit word immediately after a number or a number range -
001910*    the range's high end is the one that counts, per the business
001920*    rule, and a range token like "12-15" never looks numeric on its
001930*    own so it can never also be picked up as a plain single.
001940*
001950     move     zero to WS-Explicit-Mins WS-Explicit-Hrs WS-Explicit.
001960     move     zero to WS-Tok-Count.
001970     perform  GG010-Tokenize.
001980*
001990     perform  BB011-Scan-Token-Step
002000              varying WS-I from 2 by 1 until WS-I > WS-Tok-Count.
002010*
002020     compute  WS-Explicit = WS-Explicit-Mins + (WS-Explicit-Hrs * 60).
002030*
002040 BB010-Exit.
002050     exit     section.
002060*
002070 BB011-Scan-Token-Step.
002080*
002090     perform  BB012-Classify-Unit-Step.
002100     if       Wsf-Tok-Is-Unit
002110              move     WS-Tok (WS-I - 1) to WS-Needle
002120              perform  BB013-Classify-Prior-Step
002130              if       Wsf-Tok-Is-Range and Wsf-Tok-Unit-Is-Hr
002140                       compute WS-Explicit-Hrs =
002150                               WS-Explicit-Hrs + WS-Tok-Hi
002160              else if  Wsf-Tok-Is-Range
002170                       compute WS-Explicit-Mins =
002180                               WS-Explicit-Mins + WS-Tok-Hi
002190              else if  Wsf-Tok-Is-Num and Wsf-Tok-Unit-Is-Hr
002200                       compute WS-Explicit-Hrs =
002210                               WS-Explicit-Hrs + WS-Tok-Value
002220              else if  Wsf-Tok-Is-Num
002230                       compute WS-Explicit-Mins =
002240                               WS-Explicit-Mins + WS-Tok-Value
002250              end-if
002260     end-if.
002270*
002280 BB012-Classify-Unit-Step.
002290*
002300     move     "N" to WS-Tok-Is-Unit WS-Tok-Unit-Is-Hr.
002310     evaluate WS-Tok (WS-I)
002320         when "min"        when "mins"
002330         when "minute"     when "minutes"
002340              move "Y" to WS-Tok-Is-Unit
002350         when "hour"       when "hours"
002360         when "hr"         when "hrs"
002370              move "Y" to WS-Tok-Is-Unit
002380              move "Y" to WS-Tok-Unit-Is-Hr
002390         when other
002400              continue
002410     end-evaluate.
002420*
002430 BB013-Classify-Prior-Step    section.
002440*************************
002450*
002460*    Ws-Find-Work already holds the prior token (Ws-Tok(Ws-I - 1)),
002470*    moved there by the caller - classifies it as a plain number,
002480*    a "lo-hi" range, or neither.
002490*
002500     move     "N" to WS-Tok-Is-Num WS-Tok-Is-Range.
002510     move     zero to WS-Tok-Value WS-Tok-Hi.
002520*
002530     if       WS-Needle (1:1) not numeric
002540              go to BB013-Exit
002550     end-if.
002560*
002570     move     1 to WS-Hx.
002580     perform  BB014-Lo-Digit-Step
002590              varying WS-Hx from 1 by 1
002600              until WS-Hx > 15 or WS-Needle (WS-Hx:1) not numeric.
002610*
002620     if       WS-Hx > 15 or WS-Needle (WS-Hx:1) = space
002630              move     "Y" to WS-Tok-Is-Num
002640              go to BB013-Exit
002650     end-if.
002660*
002670     if       WS-Needle (WS-Hx:1) = "-"
002680              add      1 to WS-Hx
002690              move     zero to WS-Tok-Hi
002700              perform  BB015-Hi-Digit-Step
002710                       varying WS-Hx from WS-Hx by 1
002720                       until WS-Hx > 15
002730                          or WS-Needle (WS-Hx:1) not numeric
002740              if       WS-Tok-Hi > zero
002750                       move "Y" to WS-Tok-Is-Range
002760              end-if
002770     end-if.
002780*
002790 BB013-Exit.
002800     exit     section.
002810*
002820 BB014-Lo-Digit-Step.
002830*
002840     move     WS-Needle (WS-Hx:1) to WS-Digit-1.
002850     compute  WS-Tok-Value = (WS-Tok-Value * 10) + WS-Digit-1.
002860*
002870 BB015-Hi-Digit-Step.
002880*
002890     move     WS-Needle (WS-Hx:1) to WS-Digit-1.
002900     compute  WS-Tok-Hi = (WS-Tok-Hi * 10) + WS-Digit-1.
002910*
002920 CC010-Compute-Prep           section.
002930*************************
002940*
002950*    Prep = 5 + max(0, N-5) * 0.5 + max(0, |S|-3) * 1.5.
002960*
002970     if       WS-Ingr-Count > 5
002980              compute WS-Ingr-Excess = WS-Ingr-Count - 5
002990     else
003000              move     zero to WS-Ingr-Excess
003010     end-if.
003020*
003030     if       WS-Step-Count > 3
003040              compute WS-Step-Excess = WS-Step-Count - 3
003050     else
003060              move     zero to WS-Step-Excess
003070     end-if.
003080*
003090     compute  WS-Prep = 5 + (WS-Ingr-Excess * 0.5)
003100                          + (WS-Step-Excess * 1.5).
003110*
003120 CC010-Exit.
003130     exit     section.
003140*
003150 DD010-Compute-Cook           section.
003160*************************
003170*
003180*    Cook = explicit if explicit > 0, else the largest matching
003190*    keyword bucket, default 8.
003200*
003210     if       WS-Explicit > zero
003220              move     WS-Explicit to WS-Cook
003230              go to DD010-Exit
003240     end-if.
003250*
003260     move     8 to WS-Best-Bucket.
003270     perform  DD011-Cook-Kw-Step
003280              varying WS-Kx from 1 by 1 until WS-Kx > 18.
003290     move     WS-Best-Bucket to WS-Cook.
003300*
003310 DD010-Exit.
003320     exit     section.
003330*
003340 DD011-Cook-Kw-Step.
003350*
003360     move     Wck-Phrase (WS-Kx) to WS-Needle.
003370     perform  ZZ910-Find-In-Instr-Text.
003380     if       Wsf-Found and Wck-Value (WS-Kx) > WS-Best-Bucket
003390              move     Wck-Value (WS-Kx) to WS-Best-Bucket.
003400*
003410 EE010-Compute-Wait           section.
003420*************************
003430*
003440*    Overnight always wins, even over an explicit time; otherwise
003450*    wait is zero once an explicit time exists, else the largest
003460*    matching wait-keyword bucket, default zero.
003470*
003480     move     "overnight" to WS-Needle.
003490     perform  ZZ910-Find-In-Instr-Text.
003500     move     WS-Found-Flag to WS-Have-Overnight.
003510*
003520     if       Wsf-Have-Overnight
003530              move     480 to WS-Wait
003540              go to EE010-Exit
003550     end-if.
003560*
003570     if       WS-Explicit > zero
003580              move     zero to WS-Wait
003590              go to EE010-Exit
003600     end-if.
003610*
003620     move     zero to WS-Best-Bucket.
003630     perform  EE011-Wait-Kw-Step
003640              varying WS-Kx from 1 by 1 until WS-Kx > 6.
003650     move     WS-Best-Bucket to WS-Wait.
003660*
003670 EE010-Exit.
003680     exit     section.
003690*
003700 EE011-Wait-Kw-Step.
003710*
003720     move     Wwk-Phrase (WS-Kx) to WS-Needle.
003730     perform  ZZ910-Find-In-Instr-Text.
003740     if       Wsf-Found and Wwk-Value (WS-Kx) > WS-Best-Bucket
003750              move     Wwk-Value (WS-Kx) to WS-Best-Bucket.
003760*
003770 FF010-Combine-And-Clamp      section.
003780*************************
003790*
003800     compute  WS-Total-Mins = WS-Prep + WS-Cook + WS-Wait + 0.5.
003810*
003820     if       WS-Total-Mins < 5
003830              move     5 to WS-Total-Mins
003840     end-if.
003850     if       WS-Total-Mins > 180
003860              move     180 to WS-Total-Mins
003870     end-if.
003880*
003890 FF010-Exit.
003900     exit     section.
003910*
003920 GG010-Tokenize               section.
003930*************************
003940*
003950*    Splits Ws-Instr-Text on blanks into Ws-Tok, trailing "." or ","
003960*    stripped from each token.  Ws-Tx is the character scan position,
003970*    dedicated so it never clashes with Bb010's later token-index
003980*    loop on Ws-I.
003990*
004000     move     1 to WS-Tx.
004010*
004020     perform  GG011-One-Token-Step
004030              until WS-Tx > 200 or WS-Tok-Count >= 30.
004040*
004050 GG010-Exit.
004060     exit     section.
004070*
004080 GG011-One-Token-Step.
004090*
004100     perform  GG012-Skip-Blank-Step
004110              varying WS-Tx from WS-Tx by 1
004120              until WS-Tx > 200 or WS-Instr-Char (WS-Tx) not = space.
004130     if       WS-Tx > 200
004140              move     201 to WS-Tx
004150              go to GG011-Exit
004160     end-if.
004170*
004180     add      1 to WS-Tok-Count.
004190     move     spaces to WS-Tok (WS-Tok-Count).
004200     move     zero to WS-Dn.
004210     perform  GG013-Copy-Tok-Char-Step
004220              varying WS-Tx from WS-Tx by 1
004230              until WS-Tx > 200
004240                 or WS-Instr-Char (WS-Tx) = space
004250                 or WS-Dn >= 12.
004260     if       WS-Tok (WS-Tok-Count) (WS-Dn:1) = "." or
004270              WS-Tok (WS-Tok-Count) (WS-Dn:1) = ","
004280              move     space to WS-Tok (WS-Tok-Count) (WS-Dn:1)
004290     end-if.
004300*
004310 GG011-Exit.
004320     exit.
004330*
004340 GG012-Skip-Blank-Step.
004350*
004360     continue.
004370*
004380 GG013-Copy-Tok-Char-Step.
004390*
004400     add      1 to WS-Dn.
004410     move     WS-Instr-Char (WS-Tx) to WS-Tok (WS-Tok-Count) (WS-Dn:1).
004420*
004430 ZZ900-Load-Keyword-Tables    section.
004440*************************
004450*
004460*    House convention - value clauses can not be used on a table that
004470*    is also a Linkage item elsewhere, so these two small tables are
004480*    loaded by a one-off move list rather than Value clauses, same as
004490*    the old Pyrgstr tax-bracket table used to be.
004500*
004510     move     "slow cook"      to Wck-Phrase (1).  move 30 to Wck-Value (1).
004520     move     "slow-cooker"    to Wck-Phrase (2).  move 30 to Wck-Value (2).
004530     move     "pressure cook"  to Wck-Phrase (3).  move 25 to Wck-Value (3).
004540     move     "instant pot"    to Wck-Phrase (4).  move 25 to Wck-Value (4).
004550     move     "bake"           to Wck-Phrase (5).  move 20 to Wck-Value (5).
004560     move     "roast"          to Wck-Phrase (6).  move 20 to Wck-Value (6).
004570     move     "braise"         to Wck-Phrase (7).  move 20 to Wck-Value (7).
004580     move     "stew"           to Wck-Phrase (8).  move 20 to Wck-Value (8).
004590     move     "casserole"      to Wck-Phrase (9).  move 20 to Wck-Value (9).
004600     move     "boil"           to Wck-Phrase (10). move 15 to Wck-Value (10).
004610     move     "simmer"         to Wck-Phrase (11). move 15 to Wck-Value (11).
004620     move     "poach"          to Wck-Phrase (12). move 15 to Wck-Value (12).
004630     move     "steam"          to Wck-Phrase (13). move 15 to Wck-Value (13).
004640     move     "saute"          to Wck-Phrase (14). move 12 to Wck-Value (14).
004650     move     "stir fry"       to Wck-Phrase (15). move 12 to Wck-Value (15).
004660     move     "fry"            to Wck-Phrase (16). move 12 to Wck-Value (16).
004670     move     "grill"          to Wck-Phrase (17). move 12 to Wck-Value (17).
004680     move     "sear"           to Wck-Phrase (18). move 12 to Wck-Value (18).
004690*
004700     move     "marinate"       to Wwk-Phrase (1).  move 60 to Wwk-Value (1).
004710     move     "proof"          to Wwk-Phrase (2).  move 60 to Wwk-Value (2).
004720     move     "rise"           to Wwk-Phrase (3).  move 60 to Wwk-Value (3).
004730     move     "chill"          to Wwk-Phrase (4).  move 30 to Wwk-Value (4).
004740     move     "refrigerate"    to Wwk-Phrase (5).  move 30 to Wwk-Value (5).
004750     move     "rest"           to Wwk-Phrase (6).  move 10 to Wwk-Value (6).
004760*
004770 ZZ900-Exit.
004780     exit     section.
004790*
004800 ZZ910-Find-In-Instr-Text     section.
004810*************************
004820*
004830*    Plain substring search of Ws-Needle (trimmed) in Ws-Instr-Text -
004840*    same hand-rolled scan idiom as Mp030's Zz900, dedicated indices
004850*    Ws-Fx/Ws-Fy so this is always safe to call from anywhere.
004860*
004870     move     "N" to WS-Found-Flag.
004880     move     1 to WS-Needle-Len.
004890     perform  ZZ911-Trim-Needle-Step
004900              until WS-Needle (WS-Needle-Len:1) = space
004910                 or WS-Needle-Len = 15.
004920     if       WS-Needle (WS-Needle-Len:1) = space
004930              subtract 1 from WS-Needle-Len
004940     end-if.
004950*
004960     move     1 to WS-Fx.
004970     perform  ZZ912-Scan-Step
004980              until WS-Fx > 200 - WS-Needle-Len + 1 or Wsf-Found.
004990*
005000 ZZ910-Exit.
005010     exit     section.
005020*
005030 ZZ911-Trim-Needle-Step.
005040*
005050     add      1 to WS-Needle-Len.
005060*
005070 ZZ912-Scan-Step.
005080*
005090     if       WS-Instr-Text (WS-Fx:WS-Needle-Len) =
005100              WS-Needle (1:WS-Needle-Len)
005110              move     "Y" to WS-Found-Flag
005120     end-if.
005130     add      1 to WS-Fx.
005140*
