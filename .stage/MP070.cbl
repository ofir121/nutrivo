000010****************************************************************
000020*                                                               *
000030*                 Meal Plan  -  Plan Report                    *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100     program-id.         MP070.
000110**
000120*    Author.             J Tranter, 18/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       18/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            Last call in the run - takes the finished plan
000190*                        table, the warning list and the summary record
000200*                        straight out of Mp030's linkage and prints the
000210*                        one Plan-Report file: a page heading, one "DAY
000220*                        nn" block per day with a detail line per meal
000230*                        and a day-total footing, then the final
000240*                        summary block.  Opens and closes Mp-Report-
000250*                        File itself - Mp030 never touches a file.
000260**
000270*    Called Modules.     None.
000280*    Calling Modules.    Mp000.
000290**
000300*    Error messages used.
000310*                        None - if the report file will not open,
000320*                        Return-Code is set to 8 and control simply
000330*                        goes back; there is nothing left to print.
000340**
000350* Changes:
000360* 18/01/86 jt  - 1.0.00 Created.
000370* 09/07/91 jt  - 1.0.01 Day footing now shows the macro totals as well
000380*                       as calories, dietitian wanted the protein
000390*                       figure on the printed copy, not just the file.
000400* 02/11/98 jt  - 1.0.02 Y2K review - Ws-Today now loaded from a 4-digit
000410*                       year window, heading date was printing "19-00".
000420* 14/03/15 kp  - 1.0.03 Compliance line truncated to the first 59
000430*                       characters rather than wrapping - Sm-Compliance
000440*                       was running the print line past column 80.
000450* 09/02/26 jt  - 1.0.04 Rewritten for the Applewood Meal Plan batch.
000460*
000470 environment             division.
000480*================================
000490*
000500 configuration           section.
000510 special-names.
000520     class  numeric-dig   is "0" thru "9".
000530*
000540 input-output            section.
000550 file-control.
000560 copy "selmprpt.cob".
000570*
000580 data                    division.
000590*================================
000600*
000610 file section.
000620*
000630 copy "fdmprpt.cob".
000640*
000650 working-storage section.
000660*-----------------------
000670 77  Prog-Name               pic x(17) value "MP070 (1.0.04)".
000680*
000690 01  MP-Rpt-Status           pic xx.
000700*
000710 01  WS-Today.
000720     03  WS-Today-Yy         pic 99.
000730     03  WS-Today-Mm         pic 99.
000740     03  WS-Today-Dd         pic 99.
000750 01  WS-Today-Usa redefines WS-Today.
000760     03  WS-Usa-Mm           pic 99.
000770     03  WS-Usa-Dd           pic 99.
000780     03  WS-Usa-Yy           pic 99.
000790 01  WS-Today-Intl redefines WS-Today.
000800     03  WS-Intl-Dd          pic 99.
000810     03  WS-Intl-Mm          pic 99.
000820     03  WS-Intl-Yy          pic 99.
000830*
000840 01  WS-Date-Disp.
000850     03  Wdd-Mm              pic 99.
000860     03  filler              pic x   value "/".
000870     03  Wdd-Dd              pic 99.
000880     03  filler              pic x   value "/".
000890     03  Wdd-Yy              pic 99.
000900*
000910*    Ws-I is the live plan-table scan loop control variable, carrying
000920*    the control break on Pm-Day-T - nothing it calls may touch it.
000930 01  WS-Ctl.
000940     03  WS-I                pic 9(2)   comp.
000950     03  WS-W                pic 9(2)   comp.
000960     03  WS-Last-Day         pic 9(2)   comp  value zero.
000970*
000980 01  WS-Day-Totals.
000990     03  Wdt-Cal             pic 9(6)   comp.
001000     03  Wdt-Prot            pic 9(5)   comp.
001010     03  Wdt-Carb            pic 9(5)   comp.
001020     03  Wdt-Fat             pic 9(5)   comp.
001030*
001040*    Print-line layouts, one per report line shape, each exactly 80
001050*    bytes - moved whole onto Mp-Report-Line before the Write.
001060*
001070 01  WS-Hdg1-Line.
001080     03  Wh1-Prog             pic x(17).
001090     03  filler               pic x(5)   value spaces.
001100     03  Wh1-Title            pic x(40)  value
001110         "PERSONALIZED MEAL PLAN - PLAN REPORT".
001120     03  filler               pic x(4)   value spaces.
001130     03  Wh1-Date-Lbl         pic x(5)   value "Date:".
001140     03  Wh1-Date             pic x(8).
001150     03  filler               pic x(1)   value space.
001160*
001170 01  WS-Day-Hdg-Line.
001180     03  filler               pic x(1)   value space.
001190     03  Wdh-Label            pic x(4)   value "DAY ".
001200     03  Wdh-Day              pic z9.
001210     03  filler               pic x(2)   value spaces.
001220     03  Wdh-Date             pic x(8).
001230     03  filler               pic x(63)  value spaces.
001240*
001250 01  WS-Detail-Line.
001260     03  filler               pic x(1)   value space.
001270     03  Wdl-Meal-Type        pic x(10).
001280     03  filler               pic x(2)   value spaces.
001290     03  Wdl-Title            pic x(40).
001300     03  filler               pic x(2)   value spaces.
001310     03  Wdl-Prep             pic zz9.
001320     03  filler               pic x(2)   value spaces.
001330     03  Wdl-Cal              pic zzz9.
001340     03  filler               pic x(2)   value spaces.
001350     03  Wdl-Score            pic +zz9.99.
001360     03  filler               pic x(7)   value spaces.
001370*
001380 01  WS-Day-Foot-Line.
001390     03  filler               pic x(1)   value space.
001400     03  Wdf-Label            pic x(10)  value "DAY TOTAL:".
001410     03  filler               pic x(1)   value space.
001420     03  Wdf-Cal-Lbl          pic x(4)   value "CAL ".
001430     03  Wdf-Cal              pic zzzz9.
001440     03  filler               pic x(2)   value spaces.
001450     03  Wdf-Prot-Lbl         pic x(4)   value "PRO ".
001460     03  Wdf-Prot             pic zzz9.
001470     03  filler               pic x(2)   value spaces.
001480     03  Wdf-Carb-Lbl         pic x(4)   value "CAR ".
001490     03  Wdf-Carb             pic zzz9.
001500     03  filler               pic x(2)   value spaces.
001510     03  Wdf-Fat-Lbl          pic x(4)   value "FAT ".
001520     03  Wdf-Fat              pic zzz9.
001530     03  filler               pic x(29)  value spaces.
001540*
001550*    Generic one-liner for the closing summary block.
001560 01  WS-Summary-Line.
001570     03  filler               pic x(1)   value space.
001580     03  Ws1-Text             pic x(79).
001590*
001600*    Edited work fields for the STRING built summary lines.
001610 01  WS-Summary-Edit.
001620     03  Wse-Meals            pic zzz9.
001630     03  Wse-Avg-Prep         pic zzz9.
001640     03  Wse-Warn-Count       pic z9.
001650 01  WS-Summary-Edit-Tbl redefines WS-Summary-Edit.
001660     03  Wse-Raw              pic x(10).
001670*
001680 linkage                 section.
001690*****************
001700*
001710 copy "wsmppm.cob".
001720 copy "wsmpwrn.cob".
001730 copy "wsmpsum.cob".
001740*
001750 procedure division using MP-Plan-Table-Ctl
001760                          MP-Plan-Table
001770                          MP-Warning-Table-Ctl
001780                          MP-Warning-Table
001790                          MP-Summary-Record.
001800*
001810 AA000-Main                  section.
001820***********************************
001830*
001840     move     zero to Return-Code.
001850     accept   WS-Today from date.
001860     move     WS-Usa-Mm to Wdd-Mm.
001870     move     WS-Usa-Dd to Wdd-Dd.
001880     move     WS-Usa-Yy to Wdd-Yy.
001890*
001900     open     output MP-Report-File.
001910     if       MP-Rpt-Status not = "00"
001920              move     8 to Return-Code
001930              go to    AA000-Exit
001940     end-if.
001950*
001960     perform  GG010-Print-Page-Heading.
001970*
001980     move     zero to WS-Last-Day.
001990     move     zero to Wdt-Cal Wdt-Prot Wdt-Carb Wdt-Fat.
002000     perform  BB011-Detail-Row-Step
002010              varying WS-I from 1 by 1 until WS-I > Pm-Table-Count.
002020     if       Pm-Table-Count > zero
002030              perform  GG040-Print-Day-Footing
002040     end-if.
002050*
002060     perform  GG050-Print-Final-Summary.
002070*
002080     close    MP-Report-File.
002090*
002100 AA000-Exit.
002110     goback.
002120*
002130 BB011-Detail-Row-Step.
002140*
002150     if       Pm-Day-T (WS-I) not = WS-Last-Day
002160              if       WS-Last-Day not = zero
002170                       perform  GG040-Print-Day-Footing
002180              end-if
002190              move     Pm-Day-T (WS-I) to WS-Last-Day
002200              move     zero to Wdt-Cal Wdt-Prot Wdt-Carb Wdt-Fat
002210              perform  GG020-Print-Day-Heading
002220     end-if.
002230     perform  GG030-Print-Detail-Line.
002240     add      Pm-Calories-T (WS-I) to Wdt-Cal.
002250     add      Pm-Protein-T  (WS-I) to Wdt-Prot.
002260     add      Pm-Carbs-T    (WS-I) to Wdt-Carb.
002270     add      Pm-Fat-T      (WS-I) to Wdt-Fat.
002280*
002290 GG010-Print-Page-Heading    section.
002300*************************
002310*
002320     move     Prog-Name to Wh1-Prog.
002330     move     WS-Date-Disp to Wh1-Date.
002340     write    MP-Report-Line from WS-Hdg1-Line.
002350*
002360 GG010-Exit.
002370     exit     section.
002380*
002390 GG020-Print-Day-Heading     section.
002400*************************
002410*
002420     move     WS-Last-Day to Wdh-Day.
002430     move     WS-Date-Disp to Wdh-Date.
002440     write    MP-Report-Line from WS-Day-Hdg-Line.
002450*
002460 GG020-Exit.
002470     exit     section.
002480*
002490 GG030-Print-Detail-Line     section.
002500*************************
002510*
002520     move     Pm-Meal-Type-T   (WS-I) to Wdl-Meal-Type.
002530     move     Pm-Recipe-Title-T(WS-I) to Wdl-Title.
002540     move     Pm-Prep-Mins-T   (WS-I) to Wdl-Prep.
002550     move     Pm-Calories-T    (WS-I) to Wdl-Cal.
002560     move     Pm-Score-T       (WS-I) to Wdl-Score.
002570     write    MP-Report-Line from WS-Detail-Line.
002580*
002590 GG030-Exit.
002600     exit     section.
002610*
002620 GG040-Print-Day-Footing     section.
002630*************************
002640*
002650     move     Wdt-Cal  to Wdf-Cal.
002660     move     Wdt-Prot to Wdf-Prot.
002670     move     Wdt-Carb to Wdf-Carb.
002680     move     Wdt-Fat  to Wdf-Fat.
002690     write    MP-Report-Line from WS-Day-Foot-Line.
002700*
002710 GG040-Exit.
002720     exit     section.
002730*
002740 GG050-Print-Final-Summary   section.
002750*************************
002760*
002770     move     spaces to Ws1-Text.
002780     write    MP-Report-Line from WS-Summary-Line.
002790*
002800     move     Sm-Total-Meals to Wse-Meals.
002810     move     spaces to Ws1-Text.
002820     string   "TOTAL MEALS: "    delimited size
002830              Wse-Meals          delimited size
002840              into Ws1-Text.
002850     write    MP-Report-Line from WS-Summary-Line.
002860*
002870     move     Sm-Avg-Prep to Wse-Avg-Prep.
002880     move     spaces to Ws1-Text.
002890     string   "AVERAGE PREP MINUTES: " delimited size
002900              Wse-Avg-Prep             delimited size
002910              into Ws1-Text.
002920     write    MP-Report-Line from WS-Summary-Line.
002930*
002940*    Truncated to the first 59 characters of Sm-Compliance, the report
002950*    is 80 columns wide and the label already takes 20 of them - see
002960*    the 2015 change note above.
002970     move     spaces to Ws1-Text.
002980     string   "DIETARY COMPLIANCE: "  delimited size
002990              Sm-Compliance (1:59)    delimited size
003000              into Ws1-Text.
003010     write    MP-Report-Line from WS-Summary-Line.
003020*
003030     move     spaces to Ws1-Text.
003040     string   "ESTIMATED COST: "      delimited size
003050              Sm-Est-Cost             delimited size
003060              into Ws1-Text.
003070     write    MP-Report-Line from WS-Summary-Line.
003080*
003090     move     Sm-Warn-Count to Wse-Warn-Count.
003100     move     spaces to Ws1-Text.
003110     string   "WARNINGS / DEFAULTS APPLIED: " delimited size
003120              Wse-Warn-Count                  delimited size
003130              into Ws1-Text.
003140     write    MP-Report-Line from WS-Summary-Line.
003150*
003160     if       Warn-Count = zero
003170              move     spaces to Ws1-Text
003180              string   "  (none)" delimited size into Ws1-Text
003190              write    MP-Report-Line from WS-Summary-Line
003200     else
003210              perform  GG051-Print-Warning-Step
003220                       varying WS-W from 1 by 1 until WS-W > Warn-Count
003230     end-if.
003240*
003250 GG050-Exit.
003260     exit     section.
003270*
003280 GG051-Print-Warning-Step.
003290*
003300     move     spaces to Ws1-Text.
003310     string   "  - " delimited size
003320              Warn-Text (WS-W) delimited size
003330              into Ws1-Text.
003340     write    MP-Report-Line from WS-Summary-Line.
003350*
