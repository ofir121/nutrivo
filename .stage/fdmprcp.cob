000010* 11/01/26 jt - Created.
000020*
000030 fd  MP-Recipe-File.
000040 copy "wsmprcp.cob".
000050*
