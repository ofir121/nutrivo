000010* 10/01/26 jt - Created.
000020*
000030 fd  MP-Request-File.
000040 copy "wsmpreq.cob".
000050*
