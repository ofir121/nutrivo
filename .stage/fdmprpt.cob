000010* 12/01/26 jt - Created.
000020*
000030 fd  MP-Report-File.
000040 01  MP-Report-Line            pic x(80).
000050*
