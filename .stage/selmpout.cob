000010* 12/01/26 jt - Created.
000020*
000030     select   MP-Out-File       assign       "MPOUT"
000040                                organization line sequential
000050                                status       MP-Out-Status.
000060*
