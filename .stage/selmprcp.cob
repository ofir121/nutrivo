000010* 11/01/26 jt - Created.
000020*
000030     select   MP-Recipe-File    assign       "MPRCP"
000040                                organization sequential
000050                                status       MP-Rcp-Status.
000060*
