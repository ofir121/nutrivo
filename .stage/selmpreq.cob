000010* 10/01/26 jt - Created.
000020*
000030     select   MP-Request-File  assign       "MPREQ"
000040                                organization line sequential
000050                                status       MP-Req-Status.
000060*
