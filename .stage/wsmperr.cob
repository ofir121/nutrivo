000010*******************************************
000020*                                          *
000030*  Working Storage For The Status/Error   *
000040*     Output Of Mp020 (Conflict-Resolver) *
000050*******************************************
000060* 13/01/26 jt - Created.
000070*
00008001  MP-Error-Record.
000090*   Err-Code blank means no error.
000100    03  Err-Code              pic x(25).
000110    03  Err-Message           pic x(80).
000120*
