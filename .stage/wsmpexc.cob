000010*******************************************
000020*                                          *
000030*  Working Storage For The Exclusion     *
000040*     Synonym Table - Recipe-Filter's    *
000050*     bad-word list per excluded key.    *
000060*     Flat Filler/Value pairs, Redefines *
000070*     into the occurs table below - each *
000080*     entry is one (key, bad word) pair, *
000090*     several rows share a key.          *
000100*******************************************
000110* 26/01/26 jt - Created from the house dietary-code table kept by
000120*               the canteen system, cut down to the eight keys the
000130*               Meal Plan exclusion rule recognises.
000140*
00015001  WS-Excl-Syn-Flat.
000160*   DAIRY
000170    03  filler  pic x(15)  value "dairy          ".
000180    03  filler  pic x(15)  value "dairy          ".
000190    03  filler  pic x(15)  value "dairy          ".
000200    03  filler  pic x(15)  value "milk           ".
000210    03  filler  pic x(15)  value "dairy          ".
000220    03  filler  pic x(15)  value "cheese         ".
000230    03  filler  pic x(15)  value "dairy          ".
000240    03  filler  pic x(15)  value "butter         ".
000250    03  filler  pic x(15)  value "dairy          ".
000260    03  filler  pic x(15)  value "cream          ".
000270    03  filler  pic x(15)  value "dairy          ".
000280    03  filler  pic x(15)  value "yogurt         ".
000290    03  filler  pic x(15)  value "dairy          ".
000300    03  filler  pic x(15)  value "whey           ".
000310    03  filler  pic x(15)  value "dairy          ".
000320    03  filler  pic x(15)  value "casein         ".
000330*   NUT
000340    03  filler  pic x(15)  value "nut            ".
000350    03  filler  pic x(15)  value "nut            ".
000360    03  filler  pic x(15)  value "nut            ".
000370    03  filler  pic x(15)  value "almond         ".
000380    03  filler  pic x(15)  value "nut            ".
000390    03  filler  pic x(15)  value "peanut         ".
000400    03  filler  pic x(15)  value "nut            ".
000410    03  filler  pic x(15)  value "cashew         ".
000420    03  filler  pic x(15)  value "nut            ".
000430    03  filler  pic x(15)  value "walnut         ".
000440    03  filler  pic x(15)  value "nut            ".
000450    03  filler  pic x(15)  value "pecan          ".
000460*   EGG
000470    03  filler  pic x(15)  value "egg            ".
000480    03  filler  pic x(15)  value "egg            ".
000490    03  filler  pic x(15)  value "egg            ".
000500    03  filler  pic x(15)  value "eggs           ".
000510    03  filler  pic x(15)  value "egg            ".
000520    03  filler  pic x(15)  value "albumin        ".
000530*   SOY
000540    03  filler  pic x(15)  value "soy            ".
000550    03  filler  pic x(15)  value "soy            ".
000560    03  filler  pic x(15)  value "soy            ".
000570    03  filler  pic x(15)  value "tofu           ".
000580    03  filler  pic x(15)  value "soy            ".
000590    03  filler  pic x(15)  value "tempeh         ".
000600    03  filler  pic x(15)  value "soy            ".
000610    03  filler  pic x(15)  value "edamame        ".
000620*   SHELLFISH
000630    03  filler  pic x(15)  value "shellfish      ".
000640    03  filler  pic x(15)  value "shellfish      ".
000650    03  filler  pic x(15)  value "shellfish      ".
000660    03  filler  pic x(15)  value "shrimp         ".
000670    03  filler  pic x(15)  value "shellfish      ".
000680    03  filler  pic x(15)  value "crab           ".
000690    03  filler  pic x(15)  value "shellfish      ".
000700    03  filler  pic x(15)  value "lobster        ".
000710    03  filler  pic x(15)  value "shellfish      ".
000720    03  filler  pic x(15)  value "clam           ".
000730    03  filler  pic x(15)  value "shellfish      ".
000740    03  filler  pic x(15)  value "mussel         ".
000750    03  filler  pic x(15)  value "shellfish      ".
000760    03  filler  pic x(15)  value "oyster         ".
000770*   FISH
000780    03  filler  pic x(15)  value "fish           ".
000790    03  filler  pic x(15)  value "fish           ".
000800    03  filler  pic x(15)  value "fish           ".
000810    03  filler  pic x(15)  value "salmon         ".
000820    03  filler  pic x(15)  value "fish           ".
000830    03  filler  pic x(15)  value "tuna           ".
000840    03  filler  pic x(15)  value "fish           ".
000850    03  filler  pic x(15)  value "cod            ".
000860    03  filler  pic x(15)  value "fish           ".
000870    03  filler  pic x(15)  value "tilapia        ".
000880*   MEAT
000890    03  filler  pic x(15)  value "meat           ".
000900    03  filler  pic x(15)  value "meat           ".
000910    03  filler  pic x(15)  value "meat           ".
000920    03  filler  pic x(15)  value "beef           ".
000930    03  filler  pic x(15)  value "meat           ".
000940    03  filler  pic x(15)  value "pork           ".
000950    03  filler  pic x(15)  value "meat           ".
000960    03  filler  pic x(15)  value "chicken        ".
000970    03  filler  pic x(15)  value "meat           ".
000980    03  filler  pic x(15)  value "lamb           ".
000990    03  filler  pic x(15)  value "meat           ".
001000    03  filler  pic x(15)  value "steak          ".
001010    03  filler  pic x(15)  value "meat           ".
001020    03  filler  pic x(15)  value "bacon          ".
001030    03  filler  pic x(15)  value "meat           ".
001040    03  filler  pic x(15)  value "ham            ".
001050*   GLUTEN
001060    03  filler  pic x(15)  value "gluten         ".
001070    03  filler  pic x(15)  value "gluten         ".
001080    03  filler  pic x(15)  value "gluten         ".
001090    03  filler  pic x(15)  value "wheat          ".
001100    03  filler  pic x(15)  value "gluten         ".
001110    03  filler  pic x(15)  value "barley         ".
001120    03  filler  pic x(15)  value "gluten         ".
001130    03  filler  pic x(15)  value "rye            ".
001140    03  filler  pic x(15)  value "gluten         ".
001150    03  filler  pic x(15)  value "malt           ".
001160    03  filler  pic x(15)  value "gluten         ".
001170    03  filler  pic x(15)  value "flour          ".
001180*
00119001  WS-Excl-Syn-Table redefines WS-Excl-Syn-Flat.
001200    03  Excl-Syn-Entry  occurs 47 times indexed by Excl-Ndx.
001210        05  Excl-Key    pic x(15).
001220        05  Excl-Word   pic x(15).
001230*
