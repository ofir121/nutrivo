000010*******************************************
000020*                                          *
000030*  Error/Warning Message Literals, Used   *
000040*     Across The Meal Plan Suite.         *
000050*     (File-level / system errors only -  *
000060*     the CONFLICT-RESOLVER writes its    *
000070*     own Err-Code values straight from   *
000080*     the business rule names.)           *
000090*******************************************
000100* 10/01/26 jt - Created.
000110* 22/01/26 jt - Added Mp006 for the nutrient table overflow case.
000120*
00013001  MP-Error-Messages.
000140*   System wide
000150    03  Sy001   pic x(46) value "SY001 Aborting run - bad file status, see -".
000160    03  Sy002   pic x(40) value "SY002 Unexpected EOF reading input file -".
000170*   Module general
000180    03  Mp001   pic x(32) value "MP001 Plan-Request file missing".
000190    03  Mp002   pic x(32) value "MP002 Recipe-Catalog file missing".
000200    03  Mp003   pic x(32) value "MP003 Nutrient-Ref file missing".
000210    03  Mp004   pic x(37) value "MP004 Recipe-Catalog table overflow".
000220    03  Mp005   pic x(26) value "MP005 No plan request read".
000230    03  Mp006   pic x(38) value "MP006 Nutrient-Ref table overflow".
000240*
