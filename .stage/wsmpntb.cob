000010*******************************************
000020*                                          *
000030*  In-Memory Table Of The Nutrient        *
000040*     Reference File, built once at       *
000050*     Start Of Job by Mp000, used by      *
000060*     Mp040 (Nutrition-Calculator) via    *
000070*     Search All on Nut-Name-T.            *
000080*******************************************
000090* 11/01/26 jt - Created, Max-Nutrients set to 2000 pending real table size.
000100*
000110 01  MP-Nutrient-Table-Ctl.
000120     03  Nut-Table-Count       pic 9(4)  comp.
000130     03  Nut-Max-Nutrients     pic 9(4)  comp  value 2000.
000140*
000150 01  MP-Nutrient-Table.
000160     03  Nut-Table-Entry       occurs 2000 times
000170                                ascending key is Nut-Name-T
000180                                indexed by Nut-Ndx.
000190         05  Nut-Name-T        pic x(30).
000200         05  Nut-Calories-T    pic 9(4)v99    comp-3.
000210         05  Nut-Protein-T     pic 9(3)v99    comp-3.
000220         05  Nut-Carbs-T       pic 9(3)v99    comp-3.
000230         05  Nut-Fat-T         pic 9(3)v99    comp-3.
000240*
