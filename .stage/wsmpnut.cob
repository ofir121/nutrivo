000010*******************************************
000020*                                          *
000030*  Record Definition For Nutrient         *
000040*     Reference File (per 100 grams)      *
000050*     Sorted ascending on Nut-Name,       *
000060*     loaded whole into Mp-Nutrient-Table *
000070*******************************************
000080* File size 51 bytes, filler pads to 56.
000090*
000100* 11/01/26 jt - Created.
000110*
00012001  MP-Nutrient-Record.
000130*   Nut-Name is the normalized lookup key.
000140    03  Nut-Name              pic x(30).
000150*   Calories/protein/carbs/fat are all per 100 grams.
000160    03  Nut-Calories          pic 9(4)v99.
000170    03  Nut-Protein           pic 9(3)v99.
000180    03  Nut-Carbs             pic 9(3)v99.
000190    03  Nut-Fat               pic 9(3)v99.
000200    03  filler                pic x(5).
000210*
