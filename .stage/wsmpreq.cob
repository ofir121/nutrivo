000010*******************************************
000020*                                          *
000030*  Record Definition For Plan Request     *
000040*           File                          *
000050*     One or more requests processed      *
000060*     per run, one plan each.             *
000070*******************************************
000080* File size 130 bytes as spec'd, +2 filler per house rule = 132 actual.
000090*
000100* 10/01/26 jt - Created.
000110*
00012001  MP-Request-Record.
000130*   Req-Query is free text, mixed case, as typed by the requester.
000140    03  Req-Query             pic x(120).
000150*   Req-Source is the recipe source, default "LOCAL".
000160    03  Req-Source            pic x(10).
000170    03  filler                pic x(2).
000180*
