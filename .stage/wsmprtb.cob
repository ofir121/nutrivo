000010*******************************************
000020*                                          *
000030*  In-Memory Table Of The Recipe Catalog  *
000040*     Built once at Start Of Job by       *
000050*     Mp000 and passed by reference to    *
000060*     Mp030 (Planner).  Ascending on      *
000070*     Rcp-Id-T, Search All used for the   *
000080*     direct lookups, e.g. fallback pass. *
000090*******************************************
000100* 11/01/26 jt - Created, Max-Recipes set to 500 pending real catalog size.
000110* 24/01/26 jt - Added Rcp-Lc-Text-T, pre-built lower case scan text so
000120*               Mp030 does not re-fold case for every candidate.
000130* 30/01/26 jt - Added Rcp-Lc-Excl-Text-T, a second pre-built scan text
000140*               covering title+ingredients only - the exclusion screen
000150*               must not see dish-type/diet tags or a "gluten-free"
000160*               tag trips the GLUTEN exclusion on itself.
000170*
00018001  MP-Recipe-Table-Ctl.
000190    03  Rcp-Table-Count       pic 9(3)  comp.
000200    03  Rcp-Max-Recipes       pic 9(3)  comp  value 500.
000210*
00022001  MP-Recipe-Table.
000230    03  Rcp-Table-Entry       occurs 500 times
000240                               ascending key is Rcp-Id-T
000250                               indexed by Rcp-Ndx, Rcp-Ndx2.
000260        05  Rcp-Id-T          pic x(8).
000270        05  Rcp-Title-T       pic x(40).
000280        05  Rcp-Ready-Mins-T  pic 9(3)      comp.
000290        05  Rcp-Servings-T    pic 9(2)      comp.
000300        05  Rcp-Diet-T        pic x(15)     occurs 4.
000310        05  Rcp-Dish-Type-T   pic x(15)     occurs 3.
000320        05  Rcp-Ingr-Count-T  pic 9(2)      comp.
000330        05  Rcp-Ingredient-T  pic x(30)     occurs 12.
000340        05  Rcp-Calories-T    pic 9(4)      comp.
000350        05  Rcp-Protein-T     pic 9(3)      comp.
000360        05  Rcp-Carbs-T       pic 9(3)      comp.
000370        05  Rcp-Fat-T         pic 9(3)      comp.
000380*       Rcp-Used-T is Y once chosen anywhere in the plan.
000390        05  Rcp-Used-T        pic x.
000400*       Rcp-Lc-Text-T is title+ingreds+dish+diets, lower case, pre-built -
000410*       this is the Recipe-Scorer's "recipe-text".
000420        05  Rcp-Lc-Text-T     pic x(480).
000430*       Rcp-Lc-Excl-Text-T is title+ingredients only, lower case - the
000440*       Recipe-Filter's exclusion screen text.
000450        05  Rcp-Lc-Excl-Text-T pic x(440).
000460*
