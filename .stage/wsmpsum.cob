000010*******************************************
000020*                                          *
000030*  Record Definition For Plan Summary     *
000040*     Output - one per run, appended      *
000050*     to the bottom of Plan-Report by     *
000060*     Mp070.                              *
000070*******************************************
000080* File size 208 bytes, +4 filler = 212.
000090*
000100* 12/01/26 jt - Created.
000110*
00012001  MP-Summary-Record.
000130    03  Sm-Total-Meals        pic 9(3).
000140*   Sm-Avg-Prep is integer minutes, truncated.
000150    03  Sm-Avg-Prep           pic 9(3).
000160*   Sm-Compliance is prefs then diets, deduped.
000170    03  Sm-Compliance         pic x(90).
000180    03  Sm-Est-Cost           pic x(10)  value "$45-60".
000190    03  Sm-Warn-Count         pic 9(2).
000200    03  filler                pic x(4).
000210*
