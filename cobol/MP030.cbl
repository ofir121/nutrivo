000010****************************************************************
000020*                                                               *
000030*                   Meal Plan  -  Planner                      *
000040*                                                               *
000050****************************************************************
000060*
000070 identification          division.
000080*================================
000090*
000100     program-id.         MP030.
000110**
000120*    Author.             J Tranter, 11/01/1986.
000130*    Installation.       Wholesome Data Services Ltd.
000140*    Date-Written.       11/01/1986.
000150*    Date-Compiled.
000160*    Security.           Company Confidential.
000170**
000180*    Remarks.            The day-by-day, slot-by-slot recipe picker.
000190*                        For each day and each meal slot it filters the
000200*                        in-memory Recipe-Table on diet/exclusion/meal
000210*                        type, applies a meal-specific time limit when
000220*                        one was requested, drops recipes already used
000230*                        anywhere in the plan, scores what is left
000240*                        (preference match, macro balance, variety)
000250*                        and takes the top scorer.  Falls back through
000260*                        three widening reuse tiers when the strict
000270*                        pool runs dry, and logs a note or a warning
000280*                        whenever it has to compromise.  Builds the
000290*                        in-memory Plan-Table and Warning-Table for
000300*                        Mp000/Mp070; nothing is written to disk here.
000310**
000320*    Called Modules.     None.
000330*    Calling Modules.    Mp000.
000340**
000350*    Error messages used.
000360*                        None - a thin pool or an empty one is a
000370*                        warning note on the plan, never an abend.
000380**
000390* Changes:
000400* 11/01/86 jt  - 1.0.00 Created.
000410* 19/09/89 jt  - 1.0.01 Added the snack slot for the canteen's 4-meal
000420*                       weight-watcher diet sheets.
000430* 02/11/98 jt  - 1.0.02 Y2K review - no date math in this module, no
000440*                       change needed, signed off.
000450* 14/03/07 kp  - 1.0.03 Macro balance penalty added per Nutrition's
000460*                       request, was previously score-only ranking.
000470* 23/01/26 jt  - 1.0.04 Rewritten whole for the Wholesome Meal Plan
000480*                       batch - carried the table-scan/best-so-far
000490*                       idiom over from the old Stock Allocator, which
000500*                       never needed a full sort either, just the one
000501*                       best candidate per call.
000502* 09/08/26 jt  - 1.0.05 Req #8802 Dd020/Dd022's trim-back start
000503*                       point was wrong for any slot name longer
000504*                       than 6 (only Dinner ever matched), and
000505*                       Dd022's under-minutes prefix compare ran
000506*                       one byte past "-under-" besides - between
000507*                       the two, neither slot-quick nor slot-
000508*                       under-n-minutes could ever actually match.
000509*                       Start point now runs back from Ws-Slot-
000510*                       Label's own width, prefix length no
000511*                       longer overruns.
000520*
000530 environment             division.
000540*================================
000550*
000560 configuration           section.
000570 special-names.
000580     class  alpha-lower  is "a" thru "z".
000590     class  numeric-dig  is "0" thru "9".
000600*
000610 input-output            section.
000620 file-control.
000630*
000640 data                    division.
000650*================================
000660*
000670 working-storage section.
000680*-----------------------
000690 77  Prog-Name               pic x(17) value "MP030 (1.0.05)".
000700*
000710 copy "wsmpexc.cob".
000720*
000730*   Slot labels for the day - same flat/redefines idiom as Mp010,
000740*   kept local here because Mp030 needs the upper case form only
000750*   (Rcp-Dish-Type-T in the catalog is always upper case).
000760*
000770 01  WS-Slot-Labels-Flat.
000780     03  filler              pic x(10) value "BREAKFAST ".
000790     03  filler              pic x(10) value "LUNCH     ".
000800     03  filler              pic x(10) value "DINNER    ".
000810     03  filler              pic x(10) value "SNACK     ".
000820 01  WS-Slot-Labels redefines WS-Slot-Labels-Flat.
000830     03  WS-Slot-Label-T     pic x(10) occurs 4.
000840*
000850 01  WS-Ctl.
000860     03  WS-Day              pic 9(2)      comp.
000870     03  WS-Slot-Count       pic 9(1)      comp.
000880     03  WS-Slot-Ndx         pic 9(1)      comp.
000890     03  WS-Slot-Label       pic x(10).
000900     03  WS-I                pic 9(3)      comp.
000910     03  WS-J                pic 9(3)      comp.
000920     03  WS-K                pic 9(3)      comp.
000930     03  WS-Digit-1          pic 9.
000940     03  WS-Digit-Pos        pic 9(2)      comp.
000950     03  WS-Ingr-Ndx         pic 9(2)      comp.
000960     03  WS-Prev-Ndx         pic 9(3)      comp.
000970     03  WS-Num-Value        pic 9(3)      comp.
000980     03  WS-Limit-Mins       pic 9(3)      comp.
000990     03  WS-Have-Limit       pic x         value "N".
001000         88  Wsf-Have-Limit                value "Y".
001010     03  WS-Relaxed-Time     pic x         value "N".
001020         88  Wsf-Relaxed-Time              value "Y".
001030     03  WS-No-Candidates    pic x         value "N".
001040         88  Wsf-No-Candidates             value "Y".
001050     03  WS-Fallback-Tier    pic 9(1)      comp.
001060*
001070 01  WS-Find-Area.
001080     03  WS-Find-Literal     pic x(15).
001090*
001100*   Pool bookkeeping - Wb-Row/Ww-Row hold subscripts into
001110*   Mp-Recipe-Table (Rcp-Ndx), not copies of the recipe itself.
001120*
001130 01  WS-Pool-Ctl.
001140     03  WS-Base-Count       pic 9(3)      comp.
001150     03  WS-Work-Count       pic 9(3)      comp.
001160*
001170 01  WS-Base-Pool.
001180     03  Wb-Row              pic 9(3)      comp  occurs 500
001190                              indexed by Wb-Ndx.
001200 01  WS-Work-Pool.
001210     03  Ww-Row              pic 9(3)      comp  occurs 500
001220                              indexed by Ww-Ndx.
001230*
001240*   Today's and the rolling two-day picks, by recipe id - max 4
001250*   slots a day so 4 entries is always enough.
001260*
001270 01  WS-History.
001280     03  Wh-Today-Count      pic 9(1)      comp.
001290     03  Wh-Today-Id         pic x(8)      occurs 4.
001300     03  Wh-Day1-Count       pic 9(1)      comp.
001310     03  Wh-Day1-Id          pic x(8)      occurs 4.
001320     03  Wh-Day2-Count       pic 9(1)      comp.
001330     03  Wh-Day2-Id          pic x(8)      occurs 4.
001340*
001350*   Previous-day ingredient token / dish-type sets, used by the
001360*   Scorer for the variety penalties; Today- builds up as each slot
001370*   is picked, then becomes Prev- at the end of the day.
001380*
001390 01  WS-Token-Sets.
001400     03  Wt-Prev-Tok-Count   pic 9(3)      comp.
001410     03  Wt-Prev-Tok         pic x(15)     occurs 200.
001420     03  Wt-Today-Tok-Count  pic 9(3)      comp.
001430     03  Wt-Today-Tok        pic x(15)     occurs 200.
001440     03  Wt-Prev-Dish-Count  pic 9(2)      comp.
001450     03  Wt-Prev-Dish        pic x(15)     occurs 16.
001460     03  Wt-Today-Dish-Count pic 9(2)      comp.
001470     03  Wt-Today-Dish       pic x(15)     occurs 16.
001480*
001490*   Day running macro totals - reset at the top of each day.
001500*
001510 01  WS-Day-Totals.
001520     03  Wd-Protein          pic 9(5)      comp.
001530     03  Wd-Carbs            pic 9(5)      comp.
001540     03  Wd-Fat              pic 9(5)      comp.
001550*
001560*   Plan-wide accumulators for the end-of-run Summary.
001570*
001580 01  WS-Plan-Totals.
001590     03  Wp-Total-Prep-Mins  pic 9(6)      comp.
001600*
001610*   Diet-match scratch.
001620*
001630 01  WS-Diet-Work.
001640     03  Wdt-Req-Norm        pic x(15).
001650     03  Wdt-Rcp-Norm        pic x(15).
001660     03  Wdt-All-Match       pic x         value "N".
001670         88  Wdf-All-Match                 value "Y".
001680     03  Wdt-One-Match       pic x         value "N".
001690         88  Wdf-One-Match                 value "Y".
001700*
001710*   Exclusion-check scratch.
001720*
001730 01  WS-Excl-Work.
001740     03  Wex-Key             pic x(15).
001750     03  Wex-Rejected        pic x         value "N".
001760         88  Wef-Rejected                  value "Y".
001770*
001780*   Candidate token-extraction scratch (ingredient-overlap scoring).
001790*
001800 01  WS-Cand-Tok-Line.
001810     03  Wc-Line             pic x(30).
001820 01  WS-Cand-Tok-Line-Tbl redefines WS-Cand-Tok-Line.
001830     03  Wc-Line-Char        pic x         occurs 30.
001840 01  WS-Cand-Toks.
001850     03  Wc-Tok-Count        pic 9(2)      comp.
001860     03  Wc-Tok              pic x(15)     occurs 40.
001870     03  Wc-Word-Len         pic 9(2)      comp.
001880*
001890*   Score-text / exclusion-text scan scratch.
001900*
001910 01  WS-Score-Scan.
001920     03  Sc-Needle           pic x(25).
001930     03  Sc-Needle-Len       pic 9(2)      comp.
001940     03  Sc-Found-Pos        pic 9(3)      comp.
001950     03  Sc-Pos              pic 9(3)      comp.
001960     03  Sc-Text-Len         pic 9(3)      comp  value 480.
001970 01  WS-Score-Text.
001980     03  Sc-Text             pic x(480).
001990 01  WS-Score-Text-Tbl redefines WS-Score-Text.
002000     03  Sc-Text-Char        pic x         occurs 480.
002010*
002020 01  WS-Excl-Scan.
002030     03  Xc-Found-Pos        pic 9(3)      comp.
002040     03  Xc-Pos              pic 9(3)      comp.
002050     03  Xc-Text-Len         pic 9(3)      comp  value 440.
002060 01  WS-Excl-Text.
002070     03  Xc-Text             pic x(440).
002080 01  WS-Excl-Text-Tbl redefines WS-Excl-Text.
002090     03  Xc-Text-Char        pic x         occurs 440.
002100*
002110*   Scoring working fields - every decimal figure in the Scorer and
002120*   Macro-Balancer is two places, comp-3 as per house rule for
002130*   anything that is not a money field.
002140*
002150 01  WS-Score-Fields.
002160     03  Ws-Cand-Score       pic s9(5)v99  comp-3.
002170     03  Ws-Penalty          pic s9(5)v99  comp-3.
002180     03  Ws-Adjust           pic s9(5)v99  comp-3.
002190     03  Ws-Best-Score       pic s9(5)v99  comp-3.
002200     03  Ws-Best-Row         pic 9(3)      comp.
002210     03  Ws-Have-Best        pic x         value "N".
002220         88  Wsf-Have-Best                 value "Y".
002230     03  Ws-Quick-Threshold  pic 9(3)      comp.
002240     03  Ws-Have-Threshold   pic x         value "N".
002250         88  Wsf-Have-Threshold            value "Y".
002260     03  Ws-Overlap-Count    pic 9(2)      comp.
002270     03  Ws-Dish-Overlap     pic 9(1)      comp.
002280*
002290*   Macro-Balancer ratio work - kept as a separate 01 so the three
002300*   ratio fields redefine cleanly onto a common print/trace area
002310*   during testing (house habit, Payroll tax module did the same).
002320*
002330 01  WS-Macro-Work.
002340     03  Wm-Prot             pic 9(5)      comp.
002350     03  Wm-Carb             pic 9(5)      comp.
002360     03  Wm-Fat              pic 9(5)      comp.
002370     03  Wm-Total            pic 9(6)      comp.
002380     03  Wm-Ratio-P          pic s9v9999   comp-3.
002390     03  Wm-Ratio-C          pic s9v9999   comp-3.
002400     03  Wm-Ratio-F          pic s9v9999   comp-3.
002410 01  WS-Macro-Print redefines WS-Macro-Work.
002420     03  Wmp-Prot-Dsp        pic 9(5).
002430     03  Wmp-Carb-Dsp        pic 9(5).
002440     03  Wmp-Fat-Dsp         pic 9(5).
002450     03  Wmp-Total-Dsp       pic 9(6).
002460     03  Wmp-Filler          pic x(12).
002470*
002480*   Compliance-list dedup/build scratch for the end-of-run Summary.
002490*
002500 01  WS-Comp-Work.
002510     03  Wcp-Pos             pic 9(2)      comp.
002520     03  Wcp-Seen-Count      pic 9(2)      comp.
002530     03  Wcp-Seen            pic x(15)     occurs 14.
002540     03  Wcp-Candidate       pic x(15).
002550*
002560 linkage                 section.
002570*****************
002580*
002590 copy "wsmpqry.cob".
002600 copy "wsmprtb.cob".
002610 copy "wsmppm.cob".
002620 copy "wsmpwrn.cob".
002630 copy "wsmpsum.cob".
002640*
002650 procedure division using MP-Parsed-Query
002660                          MP-Recipe-Table-Ctl
002670                          MP-Recipe-Table
002680                          MP-Plan-Table-Ctl
002690                          MP-Plan-Table
002700                          MP-Warning-Table-Ctl
002710                          MP-Warning-Table
002720                          MP-Summary-Record.
002730*
002740 AA000-Main                  section.
002750***********************************
002760*
002770     move     zero to Pm-Table-Count Warn-Count Wp-Total-Prep-Mins.
002780     move     zero to Wh-Day1-Count Wh-Day2-Count.
002790     move     zero to Wt-Prev-Tok-Count Wt-Prev-Dish-Count.
002800*
002810     perform  CC000-Plan-Days
002820              varying WS-Day from 1 by 1 until WS-Day > Pq-Days.
002830*
002840     perform  EE000-Compute-Summary.
002850*
002860     goback.
002870*
002880 CC000-Plan-Days.
002890*
002900     move     zero to Wd-Protein Wd-Carbs Wd-Fat.
002910     move     zero to Wh-Today-Count.
002920     move     zero to Wt-Today-Tok-Count Wt-Today-Dish-Count.
002930*
002940     move     3 to WS-Slot-Count.
002950     if       Pq-Meals-Per-Day > 3
002960              move 4 to WS-Slot-Count.
002970*
002980     perform  CC010-Plan-One-Meal
002990              varying WS-Slot-Ndx from 1 by 1 until WS-Slot-Ndx >
003000                      WS-Slot-Count.
003010*
003020     perform  CC020-Roll-Day-History.
003030*
003040 CC010-Plan-One-Meal.
003050*
003060     move     WS-Slot-Label-T (WS-Slot-Ndx) to WS-Slot-Label.
003070     move     "N" to WS-Relaxed-Time WS-No-Candidates.
003080*
003090     perform  DD010-Filter-Candidates.
003100     perform  DD020-Apply-Time-Limit.
003110     move     WS-Base-Count to WS-Work-Count.
003120     move     Wb-Row (1:WS-Base-Count) to Ww-Row (1:WS-Base-Count).
003130*
003140     perform  DD030-Remove-Used-Recipes.
003150*
003160     if       WS-Work-Count = zero
003170              perform DD060-Apply-Fallback
003180     end-if.
003190*
003200     if       WS-Work-Count = zero
003210              set      Wsf-No-Candidates to true
003220              move     "No candidates found"           to Warn-Text
003230                        (Warn-Count + 1)
003240              add      1 to Warn-Count
003250              go to    CC010-Exit
003260     end-if.
003270*
003280     perform  DD040-Score-Candidates.
003290     perform  DD070-Select-Winner.
003300     perform  DD080-Update-Day-Totals.
003310*
003320 CC010-Exit.
003330     exit.
003340*
003350 CC020-Roll-Day-History.
003360*
003370     move     Wh-Day1-Count to Wh-Day2-Count.
003380     move     Wh-Day1-Id (1:4) to Wh-Day2-Id (1:4).
003390     move     Wh-Today-Count to Wh-Day1-Count.
003400     move     Wh-Today-Id (1:4) to Wh-Day1-Id (1:4).
003410*
003420     move     Wt-Today-Tok-Count to Wt-Prev-Tok-Count.
003430     move     Wt-Today-Tok (1:Wt-Today-Tok-Count)
003440              to Wt-Prev-Tok (1:Wt-Today-Tok-Count).
003450     move     Wt-Today-Dish-Count to Wt-Prev-Dish-Count.
003460     move     Wt-Today-Dish (1:Wt-Today-Dish-Count)
003470              to Wt-Prev-Dish (1:Wt-Today-Dish-Count).
003480*
003490 DD010-Filter-Candidates     section.
003500*************************
003510*
003520*    Builds Wb-Row(1 thru Ws-Base-Count), the subscripts of every
003530*    catalog entry that passes diet + exclusion + meal-type.  No
003540*    time limit and no plan-wide-used test here, those come later.
003550*
003560     move     zero to WS-Base-Count.
003570*
003580     perform  DD011-Candidate-Step
003590              varying WS-I from 1 by 1 until WS-I > Rcp-Table-Count.
003600*
003610 DD010-Exit.
003620     exit     section.
003630*
003640 DD011-Candidate-Step.
003650*
003660     set      Wdf-All-Match to true.
003670     perform  DD012-Diet-Check-Step
003680              varying WS-J from 1 by 1 until WS-J > Pq-Diet-Count
003690                                           or not Wdf-All-Match.
003700     if       not Wdf-All-Match
003710              go to DD011-Exit.
003720*
003730     set      Wef-Rejected to false.
003740     move     Rcp-Lc-Excl-Text-T (WS-I) to Xc-Text.
003750     perform  DD014-Excl-Check-Step
003760              varying WS-J from 1 by 1 until WS-J > Pq-Excl-Count
003770                                           or Wef-Rejected.
003780     if       Wef-Rejected
003790              go to DD011-Exit.
003800*
003810     perform  DD016-Meal-Type-Check.
003820     if       not Wdf-One-Match
003830              go to DD011-Exit.
003840*
003850     add      1 to WS-Base-Count.
003860     move     WS-I to Wb-Row (WS-Base-Count).
003870*
003880 DD011-Exit.
003890     exit.
003900*
003910 DD012-Diet-Check-Step.
003920*
003930     move     Pq-Diet (WS-J) to Wdt-Req-Norm.
003940     inspect  Wdt-Req-Norm replacing all "-" by " ".
003950     set      Wdf-One-Match to false.
003960     perform  DD013-Diet-Tag-Step
003970              varying WS-K from 1 by 1 until WS-K > 4
003980                                           or Wdf-One-Match.
003990     if       not Wdf-One-Match
004000              set Wdf-All-Match to false.
004010*
004020 DD013-Diet-Tag-Step.
004030*
004040     if       Rcp-Diet-T (WS-I, WS-K) not = spaces
004050              move     Rcp-Diet-T (WS-I, WS-K) to Wdt-Rcp-Norm
004060              inspect  Wdt-Rcp-Norm replacing all "-" by " "
004070              if       Wdt-Req-Norm = Wdt-Rcp-Norm
004080                       set Wdf-One-Match to true
004090              end-if
004100              if       Wdt-Req-Norm = "vegetarian     "
004110                        and Wdt-Rcp-Norm = "vegan          "
004120                       set Wdf-One-Match to true
004130              end-if
004140     end-if.
004150*
004160 DD014-Excl-Check-Step.
004170*
004180     move     Pq-Exclude (WS-J) to Wex-Key.
004190     move     zero to Xc-Found-Pos.
004200     move     Wex-Key to Sc-Needle.
004210     perform  ZZ905-Find-In-Excl-Text.
004220     if       Xc-Found-Pos > zero
004230              set      Wef-Rejected to true
004240     else
004250              perform  DD015-Synonym-Scan-Step
004260                       varying Excl-Ndx from 1 by 1 until
004270                               Excl-Ndx > 47 or Wef-Rejected
004280     end-if.
004290*
004300 DD015-Synonym-Scan-Step.
004310*
004320     if       Excl-Key (Excl-Ndx) = Wex-Key
004330              move     zero to Xc-Found-Pos
004340              move     Excl-Word (Excl-Ndx) to Sc-Needle
004350              perform  ZZ905-Find-In-Excl-Text
004360              if       Xc-Found-Pos > zero
004370                       set Wef-Rejected to true
004380              end-if
004390     end-if.
004400*
004410 DD016-Meal-Type-Check.
004420*
004430     set      Wdf-One-Match to false.
004440     perform  DD017-Dish-Type-Step
004450              varying WS-K from 1 by 1 until WS-K > 3
004460                                           or Wdf-One-Match.
004470*
004480 DD017-Dish-Type-Step.
004490*
004500     if       Rcp-Dish-Type-T (WS-I, WS-K) = WS-Slot-Label
004510              set      Wdf-One-Match to true
004520     end-if.
004530*
004540 DD020-Apply-Time-Limit      section.
004550*************************
004560*
004570*    A meal-specific limit only - "<slot>-quick" (20 mins) or
004580*    "<slot>-under-<n>-minutes".  Generic "quick"/"under-n-minutes"
004590*    (no slot) are Scorer-only, see Dd040.
004600*
004610     move     "N" to WS-Have-Limit.
004620     move     zero to WS-Limit-Mins.
004630*
004640     move     spaces to WS-Find-Literal.
004650     move     WS-Slot-Label to WS-Find-Literal.
004660     move     10 to WS-Digit-Pos.
004670     perform  DD025-Trim-Quick-Step
004680              until WS-Find-Literal (WS-Digit-Pos:1) not = space
004690                 or WS-Digit-Pos = 1.
004700     move     "-QUICK" to WS-Find-Literal (WS-Digit-Pos + 1:6).
004710*
004720     perform  DD021-Scan-Pref-Quick
004730              varying WS-I from 1 by 1 until WS-I > Pq-Pref-Count
004740                                           or Wsf-Have-Limit.
004750*
004760     if       not Wsf-Have-Limit
004770              perform DD022-Scan-Pref-Under
004780                      varying WS-I from 1 by 1 until
004790                              WS-I > Pq-Pref-Count or Wsf-Have-Limit
004800     end-if.
004810*
004820     move     WS-Base-Count to WS-Work-Count.
004830     move     Wb-Row (1:WS-Base-Count) to Ww-Row (1:WS-Base-Count).
004840*
004850     if       Wsf-Have-Limit
004860              move     zero to WS-Base-Count
004870              perform  DD023-Time-Filter-Step
004880                       varying WS-I from 1 by 1 until
004890                               WS-I > WS-Work-Count
004900              if       WS-Base-Count = zero
004910                       move    WS-Work-Count to WS-Base-Count
004920                       move    Ww-Row (1:WS-Work-Count) to
004930                               Wb-Row (1:WS-Work-Count)
004940                       set     Wsf-Relaxed-Time to true
004950                       move    "Relaxing time constraint for "
004960                               to Warn-Text (Warn-Count + 1)
004970                       move    WS-Slot-Label to
004980                               Warn-Text (Warn-Count + 1) (30:10)
004990                       add     1 to Warn-Count
005000              end-if
005010     end-if.
005020*
005030 DD020-Exit.
005040     exit     section.
005050*
005060 DD025-Trim-Quick-Step.
005070*
005080     subtract 1 from WS-Digit-Pos.
005090*
005100 DD021-Scan-Pref-Quick.
005110*
005120     if       Pq-Pref (WS-I) = WS-Find-Literal
005130              move     20 to WS-Limit-Mins
005140              set      Wsf-Have-Limit to true
005150     end-if.
005160*
005170 DD022-Scan-Pref-Under.
005180*
005190     move     spaces to Sc-Needle.
005200     move     WS-Slot-Label to Sc-Needle.
005210     move     10 to WS-Digit-Pos.
005220     perform  DD026-Trim-Under-Step
005230              until Sc-Needle (WS-Digit-Pos:1) not = space
005240                 or WS-Digit-Pos = 1.
005250     move     "-UNDER-" to Sc-Needle (WS-Digit-Pos + 1:7).
005260     move     WS-Digit-Pos to WS-K.
005270     add      7 to WS-K.
005280     if       Pq-Pref (WS-I) (1:WS-K) = Sc-Needle (1:WS-K)
005290              move     zero to WS-Num-Value
005300              move     WS-K to WS-Digit-Pos
005310              perform  DD024-Under-Digit-Step
005320                       until Pq-Pref (WS-I) (WS-Digit-Pos + 1:1)
005330                             not numeric
005340                          or WS-Digit-Pos > 24
005350              move     WS-Num-Value to WS-Limit-Mins
005360              set      Wsf-Have-Limit to true
005370     end-if.
005380*
005390 DD026-Trim-Under-Step.
005400*
005410     subtract 1 from WS-Digit-Pos.
005420*
005430 DD024-Under-Digit-Step.
005440*
005450     add      1 to WS-Digit-Pos.
005460     move     Pq-Pref (WS-I) (WS-Digit-Pos:1) to WS-Digit-1.
005470     compute  WS-Num-Value = (WS-Num-Value * 10) + WS-Digit-1.
005480*
005490 DD023-Time-Filter-Step.
005500*
005510     move     Ww-Row (WS-I) to WS-J.
005520     if       Rcp-Ready-Mins-T (WS-J) > zero
005530               and Rcp-Ready-Mins-T (WS-J) <= WS-Limit-Mins
005540              add      1 to WS-Base-Count
005550              move     WS-J to Wb-Row (WS-Base-Count)
005560     end-if.
005570*
005580 DD030-Remove-Used-Recipes   section.
005590*************************
005600*
005610     move     zero to WS-Work-Count.
005620*
005630     perform  DD031-Used-Filter-Step
005640              varying WS-I from 1 by 1 until WS-I > WS-Base-Count.
005650*
005660 DD030-Exit.
005670     exit     section.
005680*
005690 DD031-Used-Filter-Step.
005700*
005710     move     Wb-Row (WS-I) to WS-J.
005720     if       Rcp-Used-T (WS-J) not = "Y"
005730              add      1 to WS-Work-Count
005740              move     WS-J to Ww-Row (WS-Work-Count)
005750     end-if.
005760*
005770 DD040-Score-Candidates      section.
005780*************************
005790*
005800*    Scores every entry in Ww-Row(1 thru Ws-Work-Count) into
005810*    Ws-Cand-Score and tracks the best as it goes - ascending scan
005820*    order on Rcp-Id-T already gives the lowest id on a tied score,
005830*    so no separate sort or tie-break step is needed.
005840*
005850     set      Wsf-Have-Best to false.
005860     perform  DD041-Quick-Threshold-Scan.
005870*
005880     perform  DD042-Score-One-Step
005890              varying WS-I from 1 by 1 until WS-I > WS-Work-Count.
005900*
005910 DD040-Exit.
005920     exit     section.
005930*
005940 DD041-Quick-Threshold-Scan.
005950*
005960     set      Wsf-Have-Threshold to false.
005970     move     zero to Ws-Quick-Threshold.
005980     perform  DD043-Scan-Quick-Step
005990              varying WS-I from 1 by 1 until WS-I > Pq-Pref-Count
006000                                           or Wsf-Have-Threshold.
006010     if       not Wsf-Have-Threshold
006020              perform DD044-Scan-Under-Step
006030                      varying WS-I from 1 by 1 until
006040                              WS-I > Pq-Pref-Count or
006050                              Wsf-Have-Threshold
006060     end-if.
006070*
006080 DD043-Scan-Quick-Step.
006090*
006100     if       Pq-Pref (WS-I) = "QUICK                    "
006110              move     20 to Ws-Quick-Threshold
006120              set      Wsf-Have-Threshold to true
006130     end-if.
006140*
006150 DD044-Scan-Under-Step.
006160*
006170     if       Pq-Pref (WS-I) (1:6) = "UNDER-"
006180              move     zero to WS-Num-Value
006190              perform  DD044B-Under-Gen-Digit-Step
006200                       varying WS-J from 7 by 1 until
006210                               Pq-Pref (WS-I) (WS-J:1) not numeric
006220                               or WS-J > 25
006230              move     WS-Num-Value to Ws-Quick-Threshold
006240              set      Wsf-Have-Threshold to true
006250     end-if.
006260*
006270 DD044B-Under-Gen-Digit-Step.
006280*
006290     move     Pq-Pref (WS-I) (WS-J:1) to WS-Digit-1.
006300     compute  WS-Num-Value = (WS-Num-Value * 10) + WS-Digit-1.
006310*
006320 DD042-Score-One-Step.
006330*
006340     move     Ww-Row (WS-I) to WS-J.
006350     move     zero to Ws-Cand-Score.
006360*
006370     perform  DD046-Pref-Match-Score.
006380     perform  DD047-Macro-Pref-Score.
006390     perform  DD048-Quick-Penalty-Score.
006400     perform  DD049-Budget-Score.
006410     perform  DD051-Variety-Penalty-Score.
006420     perform  DD045-Macro-Balance-Penalty.
006430     compute  Ws-Cand-Score = Ws-Cand-Score - Ws-Penalty.
006440*
006450     if       not Wsf-Have-Best
006460              move     Ws-Cand-Score to Ws-Best-Score
006470              move     WS-J to Ws-Best-Row
006480              set      Wsf-Have-Best to true
006490     else
006500              if       Ws-Cand-Score > Ws-Best-Score
006510                       move Ws-Cand-Score to Ws-Best-Score
006520                       move WS-J to Ws-Best-Row
006530              end-if
006540     end-if.
006550*
006560 DD046-Pref-Match-Score.
006570*
006580     move     Rcp-Lc-Text-T (WS-J) to Sc-Text.
006590     move     480 to Sc-Text-Len.
006600     perform  DD052-Pref-Step
006610              varying WS-K from 1 by 1 until WS-K > Pq-Pref-Count.
006620*
006630 DD052-Pref-Step.
006640*
006650     move     Pq-Pref (WS-K) to Sc-Needle.
006660     inspect  Sc-Needle replacing all "-" by " ".
006670     inspect  Sc-Needle converting
006680              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
006690              "abcdefghijklmnopqrstuvwxyz".
006700     move     zero to Sc-Found-Pos.
006710     perform  ZZ900-Find-In-Score-Text.
006720     if       Sc-Found-Pos > zero
006730              add 1 to Ws-Cand-Score
006740     end-if.
006750*
006760 DD047-Macro-Pref-Score.
006770*
006780     perform  DD053-Is-Pref-Step
006790              varying WS-K from 1 by 1 until WS-K > Pq-Pref-Count.
006800*
006810 DD053-Is-Pref-Step.
006820*
006830     if       Pq-Pref (WS-K) = "HIGH-PROTEIN             "
006840              compute  Ws-Adjust = Rcp-Protein-T (WS-J) / 20
006850              if       Ws-Adjust > 2.50
006860                       move 2.50 to Ws-Adjust
006870              end-if
006880              add      Ws-Adjust to Ws-Cand-Score
006890     end-if.
006900     if       Pq-Pref (WS-K) = "LOW-CARB                 "
006910              compute  Ws-Adjust = Rcp-Carbs-T (WS-J) / 20
006920              if       Ws-Adjust > 2.50
006930                       move 2.50 to Ws-Adjust
006940              end-if
006950              subtract Ws-Adjust from Ws-Cand-Score
006960     end-if.
006970*
006980 DD048-Quick-Penalty-Score.
006990*
007000     if       Wsf-Have-Threshold
007010               and Rcp-Ready-Mins-T (WS-J) > Ws-Quick-Threshold
007020              compute  Ws-Adjust =
007030                       (Rcp-Ready-Mins-T (WS-J) - Ws-Quick-Threshold)
007040                       / 10
007050              subtract Ws-Adjust from Ws-Cand-Score
007060     end-if.
007070*
007080 DD049-Budget-Score.
007090*
007100     perform  DD054-Is-Budget-Step
007110              varying WS-K from 1 by 1 until WS-K > Pq-Pref-Count.
007120*
007130 DD054-Is-Budget-Step.
007140*
007150     if       Pq-Pref (WS-K) = "BUDGET-FRIENDLY          "
007160              if       Rcp-Ingr-Count-T (WS-J) < 6
007170                       compute  Ws-Adjust =
007180                                (6 - Rcp-Ingr-Count-T (WS-J)) * 0.20
007190                       add      Ws-Adjust to Ws-Cand-Score
007200              end-if
007210     end-if.
007220*
007230 DD051-Variety-Penalty-Score.
007240*
007250     perform  DD055-Extract-Cand-Tokens.
007260     move     zero to Ws-Overlap-Count.
007270     perform  DD056-Tok-Overlap-Step
007280              varying WS-K from 1 by 1 until WS-K > Wc-Tok-Count.
007290     if       Wc-Tok-Count > zero
007300              compute  Ws-Adjust =
007310                       (Ws-Overlap-Count / Wc-Tok-Count) * 2
007320              subtract Ws-Adjust from Ws-Cand-Score
007330     end-if.
007340*
007350     move     zero to Ws-Dish-Overlap.
007360     perform  DD057-Dish-Overlap-Step
007370              varying WS-K from 1 by 1 until WS-K > 3.
007380     compute  Ws-Adjust = Ws-Dish-Overlap * 0.50.
007390     subtract Ws-Adjust from Ws-Cand-Score.
007400*
007410 DD055-Extract-Cand-Tokens.
007420*
007430*    Note - this step uses Ws-Ingr-Ndx for the ingredient subscript,
007440*    never WS-I, because WS-I may still be the live control variable
007450*    of Dd040's own "perform ... varying WS-I" over the candidate
007460*    pool; stepping on it here would corrupt that outer scan.
007470*
007480     move     zero to Wc-Tok-Count.
007490     perform  DD058-Ingr-Line-Step
007500              varying Ws-Ingr-Ndx from 1 by 1 until
007510                      Ws-Ingr-Ndx > Rcp-Ingr-Count-T (WS-J).
007520*
007530 DD058-Ingr-Line-Step.
007540*
007550     move     Rcp-Ingredient-T (WS-J, Ws-Ingr-Ndx) to Wc-Line.
007560     inspect  Wc-Line converting
007570              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
007580              "abcdefghijklmnopqrstuvwxyz".
007590     move     1 to WS-K.
007600     perform  DD060-Scan-Line-Step
007610              until WS-K > 30 or Wc-Tok-Count > 38.
007620*
007630 DD060-Scan-Line-Step.
007640*
007650     if       Wc-Line-Char (WS-K) alpha-lower
007660              perform DD059-Collect-Tok-Step
007670     else
007680              add 1 to WS-K
007690     end-if.
007700*
007710 DD059-Collect-Tok-Step.
007720*
007730     move     spaces to Wc-Tok (Wc-Tok-Count + 1).
007740     move     zero to Wc-Word-Len.
007750     perform  DD061-Tok-Char-Step
007760              varying WS-K from WS-K by 1 until WS-K > 30
007770                                          or not Wc-Line-Char (WS-K)
007780                                              alpha-lower
007790                                          or Wc-Word-Len = 15.
007800     if       Wc-Word-Len >= 3
007810              add      1 to Wc-Tok-Count
007820     end-if.
007830*
007840 DD061-Tok-Char-Step.
007850*
007860     add      1 to Wc-Word-Len.
007870     move     Wc-Line-Char (WS-K) to
007880              Wc-Tok (Wc-Tok-Count + 1) (Wc-Word-Len:1).
007890*
007900 DD056-Tok-Overlap-Step.
007910*
007920*    Ws-Prev-Ndx, not WS-I, for the same reason as Dd055 above.
007930*
007940     perform  DD062-Prev-Tok-Step
007950              varying Ws-Prev-Ndx from 1 by 1 until Ws-Prev-Ndx >
007960                      Wt-Prev-Tok-Count or Ws-Prev-Ndx = zero.
007970*
007980 DD062-Prev-Tok-Step.
007990*
008000     if       Wt-Prev-Tok (Ws-Prev-Ndx) = Wc-Tok (WS-K)
008010              add      1 to Ws-Overlap-Count
008020              move     Wt-Prev-Tok-Count to Ws-Prev-Ndx
008030     end-if.
008040*
008050 DD057-Dish-Overlap-Step.
008060*
008070     if       Rcp-Dish-Type-T (WS-J, WS-K) not = spaces
008080              perform DD063-Prev-Dish-Step
008090                      varying Ws-Prev-Ndx from 1 by 1 until
008100                              Ws-Prev-Ndx > Wt-Prev-Dish-Count
008110     end-if.
008120*
008130 DD063-Prev-Dish-Step.
008140*
008150     if       Wt-Prev-Dish (Ws-Prev-Ndx) = Rcp-Dish-Type-T (WS-J, WS-K)
008160              add      1 to Ws-Dish-Overlap
008170     end-if.
008180*
008190 DD045-Macro-Balance-Penalty section.
008200*************************
008210*
008220     move     zero to Ws-Penalty.
008230     move     Wd-Protein to Wm-Prot.
008240     move     Wd-Carbs   to Wm-Carb.
008250     move     Wd-Fat     to Wm-Fat.
008260     add      Rcp-Protein-T (WS-J) to Wm-Prot.
008270     add      Rcp-Carbs-T   (WS-J) to Wm-Carb.
008280     add      Rcp-Fat-T     (WS-J) to Wm-Fat.
008290     compute  Wm-Total = Wm-Prot + Wm-Carb + Wm-Fat.
008300*
008310     if       Wm-Total > zero
008320              compute  Wm-Ratio-P = Wm-Prot / Wm-Total
008330              compute  Wm-Ratio-C = Wm-Carb / Wm-Total
008340              compute  Wm-Ratio-F = Wm-Fat  / Wm-Total
008350              if       Wm-Ratio-P < 0.20
008360                       compute Ws-Penalty = Ws-Penalty +
008370                               ((0.20 - Wm-Ratio-P) * 5)
008380              end-if
008390              if       Wm-Ratio-P > 0.45
008400                       compute Ws-Penalty = Ws-Penalty +
008410                               ((Wm-Ratio-P - 0.45) * 5)
008420              end-if
008430              if       Wm-Ratio-C < 0.25
008440                       compute Ws-Penalty = Ws-Penalty +
008450                               ((0.25 - Wm-Ratio-C) * 4)
008460              end-if
008470              if       Wm-Ratio-C > 0.60
008480                       compute Ws-Penalty = Ws-Penalty +
008490                               ((Wm-Ratio-C - 0.60) * 4)
008500              end-if
008510              if       Wm-Ratio-F < 0.15
008520                       compute Ws-Penalty = Ws-Penalty +
008530                               ((0.15 - Wm-Ratio-F) * 4)
008540              end-if
008550              if       Wm-Ratio-F > 0.40
008560                       compute Ws-Penalty = Ws-Penalty +
008570                               ((Wm-Ratio-F - 0.40) * 4)
008580              end-if
008590     end-if.
008600*
008610 DD045-Exit.
008620     exit     section.
008630*
008640 DD060-Apply-Fallback        section.
008650*************************
008660*
008670*    Three widening tiers, strict to loose - first a non-empty tier
008680*    wins.  All three scan Ws-Base-Pool (the diet/exclusion/meal-
008690*    type/time-limit survivors), none of them re-run those filters.
008700*
008710     move     1 to WS-Fallback-Tier.
008720     perform  DD064-Fallback-Tier-Step
008730              until WS-Work-Count > zero or WS-Fallback-Tier > 3.
008740*
008750     if       WS-Work-Count > zero
008760              move     "Reused recipe pool for "
008770                       to Warn-Text (Warn-Count + 1)
008780              move     WS-Slot-Label to
008790                       Warn-Text (Warn-Count + 1) (25:10)
008800              add      1 to Warn-Count
008810     end-if.
008820*
008830 DD060-Exit.
008840     exit     section.
008850*
008860 DD064-Fallback-Tier-Step.
008870*
008880     move     zero to WS-Work-Count.
008890     perform  DD065-Tier-Candidate-Step
008900              varying WS-I from 1 by 1 until WS-I > WS-Base-Count.
008910     add      1 to WS-Fallback-Tier.
008920*
008930 DD065-Tier-Candidate-Step.
008940*
008950     move     Wb-Row (WS-I) to WS-J.
008960     evaluate WS-Fallback-Tier
008970         when 1
008980              if       not Wef-Rejected
008990                       continue
009000              end-if
009010              set      Wef-Rejected to false
009020              perform  DD066-In-Today-Step
009030                       varying WS-K from 1 by 1 until
009040                               WS-K > Wh-Today-Count or Wef-Rejected
009050              if       not Wef-Rejected
009060                       perform DD067-In-Recent-Step
009070                               varying WS-K from 1 by 1 until
009080                                       WS-K > Wh-Day1-Count or
009090                                       Wef-Rejected
009100              end-if
009110              if       not Wef-Rejected
009120                       perform DD067B-In-Recent2-Step
009130                               varying WS-K from 1 by 1 until
009140                                       WS-K > Wh-Day2-Count or
009150                                       Wef-Rejected
009160              end-if
009170         when 2
009180              set      Wef-Rejected to false
009190              perform  DD066-In-Today-Step
009200                       varying WS-K from 1 by 1 until
009210                               WS-K > Wh-Today-Count or Wef-Rejected
009220         when other
009230              set      Wef-Rejected to false
009240     end-evaluate.
009250     if       not Wef-Rejected
009260              add      1 to WS-Work-Count
009270              move     WS-J to Ww-Row (WS-Work-Count)
009280     end-if.
009290*
009300 DD066-In-Today-Step.
009310*
009320     if       Wh-Today-Id (WS-K) = Rcp-Id-T (WS-J)
009330              set      Wef-Rejected to true
009340     end-if.
009350*
009360 DD067-In-Recent-Step.
009370*
009380     if       Wh-Day1-Id (WS-K) = Rcp-Id-T (WS-J)
009390              set      Wef-Rejected to true
009400     end-if.
009410*
009420 DD067B-In-Recent2-Step.
009430*
009440     if       Wh-Day2-Id (WS-K) = Rcp-Id-T (WS-J)
009450              set      Wef-Rejected to true
009460     end-if.
009470*
009480 DD070-Select-Winner         section.
009490*************************
009500*
009510*    Nothing further to do here - Dd040/Dd042 already tracked the
009520*    best score and its row as the pool was scanned, with the
009530*    ascending id order of the table itself giving the low-id
009540*    tiebreak for free.  This paragraph stays as the named hook the
009550*    day/slot loop calls, in case a future rule ever needs a second
009560*    pass over the pool before Dd080 commits the pick.
009570*
009580     continue.
009590*
009600 DD070-Exit.
009610     exit     section.
009620*
009630 DD080-Update-Day-Totals     section.
009640*************************
009650*
009660     move     Ws-Best-Row to WS-J.
009670*
009680     add      1 to Pm-Table-Count.
009690     move     WS-Day                     to Pm-Day-T     (Pm-Table-Count).
009700     move     WS-Slot-Label               to Pm-Meal-Type-T (Pm-Table-Count).
009710     move     Rcp-Id-T (WS-J)             to Pm-Recipe-Id-T (Pm-Table-Count).
009720     move     Rcp-Title-T (WS-J)          to Pm-Recipe-Title-T (Pm-Table-Count).
009730     move     Rcp-Ready-Mins-T (WS-J)     to Pm-Prep-Mins-T (Pm-Table-Count).
009740     move     Rcp-Calories-T (WS-J)       to Pm-Calories-T (Pm-Table-Count).
009750     move     Rcp-Protein-T (WS-J)        to Pm-Protein-T (Pm-Table-Count).
009760     move     Rcp-Carbs-T (WS-J)          to Pm-Carbs-T (Pm-Table-Count).
009770     move     Rcp-Fat-T (WS-J)            to Pm-Fat-T (Pm-Table-Count).
009780     move     Ws-Best-Score               to Pm-Score-T (Pm-Table-Count).
009790*
009800     add      Rcp-Ready-Mins-T (WS-J) to Wp-Total-Prep-Mins.
009810     add      Rcp-Protein-T (WS-J)    to Wd-Protein.
009820     add      Rcp-Carbs-T (WS-J)      to Wd-Carbs.
009830     add      Rcp-Fat-T (WS-J)        to Wd-Fat.
009840*
009850     move     "Y" to Rcp-Used-T (WS-J).
009860     add      1 to Wh-Today-Count.
009870     move     Rcp-Id-T (WS-J) to Wh-Today-Id (Wh-Today-Count).
009880*
009890     perform  DD055-Extract-Cand-Tokens.
009900     perform  DD081-Add-Today-Tok-Step
009910              varying WS-I from 1 by 1 until WS-I > Wc-Tok-Count.
009920     perform  DD082-Add-Today-Dish-Step
009930              varying WS-K from 1 by 1 until WS-K > 3.
009940*
009950 DD080-Exit.
009960     exit     section.
009970*
009980 DD081-Add-Today-Tok-Step.
009990*
010000     if       Wt-Today-Tok-Count < 200
010010              add      1 to Wt-Today-Tok-Count
010020              move     Wc-Tok (WS-I) to Wt-Today-Tok (Wt-Today-Tok-Count)
010030     end-if.
010040*
010050 DD082-Add-Today-Dish-Step.
010060*
010070     if       Rcp-Dish-Type-T (WS-J, WS-K) not = spaces
010080               and Wt-Today-Dish-Count < 16
010090              add      1 to Wt-Today-Dish-Count
010100              move     Rcp-Dish-Type-T (WS-J, WS-K) to
010110                       Wt-Today-Dish (Wt-Today-Dish-Count)
010120     end-if.
010130*
010140 EE000-Compute-Summary       section.
010150*************************
010160*
010170     move     Pm-Table-Count to Sm-Total-Meals.
010180     move     zero to Sm-Avg-Prep.
010190     if       Pm-Table-Count > zero
010200              compute  Sm-Avg-Prep =
010210                       Wp-Total-Prep-Mins / Pm-Table-Count
010220     end-if.
010230*
010240     move     spaces to Sm-Compliance.
010250     move     zero to Wcp-Pos Wcp-Seen-Count.
010260     perform  EE010-Comp-Pref-Step
010270              varying WS-I from 1 by 1 until WS-I > Pq-Pref-Count.
010280     perform  EE011-Comp-Diet-Step
010290              varying WS-I from 1 by 1 until WS-I > Pq-Diet-Count.
010300*
010310     move     Warn-Count to Sm-Warn-Count.
010320*
010330 EE000-Exit.
010340     exit     section.
010350*
010360 EE010-Comp-Pref-Step.
010370*
010380     move     Pq-Pref (WS-I) (1:15) to Wcp-Candidate.
010390     perform  EE012-Add-If-New.
010400*
010410 EE011-Comp-Diet-Step.
010420*
010430     move     Pq-Diet (WS-I) to Wcp-Candidate.
010440     perform  EE012-Add-If-New.
010450*
010460 EE012-Add-If-New.
010470*
010480     set      Wdf-One-Match to false.
010490     perform  EE013-Seen-Check-Step
010500              varying WS-K from 1 by 1 until WS-K > Wcp-Seen-Count
010510                                           or Wdf-One-Match.
010520     if       not Wdf-One-Match and Wcp-Candidate not = spaces
010530               and Wcp-Seen-Count < 14
010540              add      1 to Wcp-Seen-Count
010550              move     Wcp-Candidate to Wcp-Seen (Wcp-Seen-Count)
010560              perform  EE014-Append-To-Compliance
010570     end-if.
010580*
010590 EE013-Seen-Check-Step.
010600*
010610     if       Wcp-Seen (WS-K) = Wcp-Candidate
010620              set      Wdf-One-Match to true
010630     end-if.
010640*
010650 EE014-Append-To-Compliance.
010660*
010670     move     1 to WS-J.
010680     perform  EE015-Trim-Comp-Step
010690              until Wcp-Candidate (WS-J:1) = space or WS-J = 15.
010700     if       Wcp-Candidate (WS-J:1) = space
010710              subtract 1 from WS-J
010720     end-if.
010730     if       Wcp-Pos > zero
010740              add      1 to Wcp-Pos
010750              move     " " to Sm-Compliance (Wcp-Pos:1)
010760     end-if.
010770     if       Wcp-Pos + WS-J <= 90
010780              move     Wcp-Candidate (1:WS-J)
010790                       to Sm-Compliance (Wcp-Pos + 1:WS-J)
010800              add      WS-J to Wcp-Pos
010810     end-if.
010820*
010830 EE015-Trim-Comp-Step.
010840*
010850     add      1 to WS-J.
010860*
010870 ZZ900-Find-In-Score-Text    section.
010880*************************
010890*
010900*    Substring search of Sc-Text (480 bytes) for Sc-Needle, trimmed
010910*    to its first trailing space.  Sets Sc-Found-Pos, zero if none.
010920*
010930     move     1 to Sc-Needle-Len.
010940     perform  ZZ902-Trim-Needle-Step
010950              until Sc-Needle (Sc-Needle-Len:1) = space
010960                 or Sc-Needle-Len = 25.
010970     if       Sc-Needle (Sc-Needle-Len:1) = space
010980              subtract 1 from Sc-Needle-Len.
010990     if       Sc-Needle-Len = zero
011000              move     zero to Sc-Found-Pos
011010              go to    ZZ900-Exit.
011020*
011030     move     1 to Sc-Pos.
011040     perform  ZZ901-Score-Scan-Step
011050              until Sc-Pos > Sc-Text-Len - Sc-Needle-Len + 1
011060                 or Sc-Found-Pos > zero.
011070*
011080 ZZ900-Exit.
011090     exit     section.
011100*
011110 ZZ902-Trim-Needle-Step.
011120*
011130     add      1 to Sc-Needle-Len.
011140*
011150 ZZ901-Score-Scan-Step.
011160*
011170     if       Sc-Text (Sc-Pos:Sc-Needle-Len) =
011180              Sc-Needle (1:Sc-Needle-Len)
011190              move     Sc-Pos to Sc-Found-Pos
011200     end-if.
011210     add      1 to Sc-Pos.
011220*
011230 ZZ905-Find-In-Excl-Text     section.
011240*************************
011250*
011260*    Same idea as Zz900 but against the shorter 440 byte exclusion
011270*    scan text, and the needle comes from Sc-Needle already trimmed
011280*    by the caller (key or synonym word, both table-driven so never
011290*    blank).
011300*
011310     move     1 to Sc-Needle-Len.
011320     perform  ZZ907-Trim-Needle2-Step
011330              until Sc-Needle (Sc-Needle-Len:1) = space
011340                 or Sc-Needle-Len = 15.
011350     if       Sc-Needle (Sc-Needle-Len:1) = space
011360              subtract 1 from Sc-Needle-Len.
011370*
011380     move     1 to Xc-Pos.
011390     move     zero to Xc-Found-Pos.
011400     perform  ZZ906-Excl-Scan-Step
011410              until Xc-Pos > Xc-Text-Len - Sc-Needle-Len + 1
011420                 or Xc-Found-Pos > zero.
011430*
011440 ZZ905-Exit.
011450     exit     section.
011460*
011470 ZZ907-Trim-Needle2-Step.
011480*
011490     add      1 to Sc-Needle-Len.
011500*
011510 ZZ906-Excl-Scan-Step.
011520*
011530     if       Xc-Text (Xc-Pos:Sc-Needle-Len) =
011540              Sc-Needle (1:Sc-Needle-Len)
011550              move     Xc-Pos to Xc-Found-Pos
011560     end-if.
011570     add      1 to Xc-Pos.
011580*
