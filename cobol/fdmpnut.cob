000010* 11/01/26 jt - Created.
000020*
000030 fd  MP-Nutrient-File.
000040 copy "wsmpnut.cob".
000050*
