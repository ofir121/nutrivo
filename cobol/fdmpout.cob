000010* 12/01/26 jt - Created.
000020*
000030 fd  MP-Out-File.
000040 01  MP-Out-Record.
000050     03  Out-Day               pic 9(2).
000060     03  filler                pic x value space.
000070     03  Out-Meal-Type         pic x(10).
000080     03  filler                pic x value space.
000090     03  Out-Recipe-Id         pic x(8).
000100     03  filler                pic x value space.
000110     03  Out-Recipe-Title      pic x(40).
000120     03  filler                pic x value space.
000130     03  Out-Prep-Mins         pic 9(3).
000140     03  filler                pic x value space.
000150     03  Out-Calories          pic 9(4).
000160     03  filler                pic x value space.
000170     03  Out-Protein           pic 9(3).
000180     03  filler                pic x value space.
000190     03  Out-Carbs             pic 9(3).
000200     03  filler                pic x value space.
000210     03  Out-Fat               pic 9(3).
000220     03  filler                pic x value space.
000230     03  Out-Score             pic -999.99.
000240     03  filler                pic x(4).
000250*
