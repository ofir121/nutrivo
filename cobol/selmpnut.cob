000010* 11/01/26 jt - Created.
000020*
000030     select   MP-Nutrient-File  assign       "MPNUT"
000040                                organization sequential
000050                                status       MP-Nut-Status.
000060*
