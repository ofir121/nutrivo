000010* 12/01/26 jt - Created.
000020*
000030     select   MP-Report-File    assign       "MPRPT"
000040                                organization line sequential
000050                                status       MP-Rpt-Status.
000060*
