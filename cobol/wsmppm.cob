000010*******************************************
000020*                                          *
000030*  Record Definition For Plan Meal        *
000040*     Output File - one per selected      *
000050*     meal, emitted by Mp030 and          *
000060*     written by Mp000.                   *
000070*******************************************
000080* File size 96 bytes (incl sign-separate score), +4 filler = 100.
000090*
000100* 12/01/26 jt - Created.
000110* 20/01/26 jt - Pm-Score chgd to sign leading separate per house rule -
000120*               Nightly review flagged overpunched sign as hard to read
000130*               in a flat file meant for eyeballing.
000140*
00015001  MP-Plan-Meal-Record.
000160    03  Pm-Day                pic 9(2).
000170*   Pm-Meal-Type is one of BREAKFAST, LUNCH, DINNER, SNACK.
000180    03  Pm-Meal-Type          pic x(10).
000190    03  Pm-Recipe-Id          pic x(8).
000200    03  Pm-Recipe-Title       pic x(40).
000210    03  Pm-Prep-Mins          pic 9(3).
000220    03  Pm-Calories           pic 9(4).
000230    03  Pm-Protein            pic 9(3).
000240    03  Pm-Carbs              pic 9(3).
000250    03  Pm-Fat                pic 9(3).
000260    03  Pm-Score              pic s9(3)v99  sign leading separate.
000270    03  filler                pic x(4).
000280*
000290* In-memory plan - built day by day by Mp030, handed back whole to
000300* Mp000 for the Meal-Plan-Out write loop and to Mp070 for the report.
000310* Max 28 = 7 days * 4 meal slots (snack included).
000320*
00033001  MP-Plan-Table-Ctl.
000340    03  Pm-Table-Count        pic 9(2)  comp.
000350*
00036001  MP-Plan-Table.
000370    03  Pm-Table-Entry        occurs 28 times indexed by Pm-Ndx.
000380        05  Pm-Day-T          pic 9(2)      comp.
000390        05  Pm-Meal-Type-T    pic x(10).
000400        05  Pm-Recipe-Id-T    pic x(8).
000410        05  Pm-Recipe-Title-T pic x(40).
000420        05  Pm-Prep-Mins-T    pic 9(3)      comp.
000430        05  Pm-Calories-T     pic 9(4)      comp.
000440        05  Pm-Protein-T      pic 9(3)      comp.
000450        05  Pm-Carbs-T        pic 9(3)      comp.
000460        05  Pm-Fat-T          pic 9(3)      comp.
000470        05  Pm-Score-T        pic s9(3)v99  comp-3.
000480*
