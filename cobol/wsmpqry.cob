000010*******************************************
000020*                                          *
000030*  Working Storage For The Parsed         *
000040*     Query - built by Mp010 from the     *
000050*     free text request, checked by       *
000060*     Mp020, consumed by Mp030.           *
000070*******************************************
000080* 10/01/26 jt - Created.
000090* 17/01/26 jt - Pq-Prefs widened from 6 to 8 entries - budget-friendly
000100*               and a slot-specific quick token were clashing at 6.
000101* 09/08/26 jt - Req #8802 Pq-Pref widened from 25 to 30 - the slot-
000102*               under-n-minutes token (e.g. "BREAKFAST-UNDER-180-
000103*               MINUTES") runs to 27 characters for the longest
000104*               slot name, 25 was not enough room.
000110*
00012001  MP-Parsed-Query.
000130*   Pq-Days is 1 thru 7, default 3.
000140    03  Pq-Days               pic 9(2)      comp.
000150    03  Pq-Diet-Count         pic 9(1)      comp.
000160    03  Pq-Diets              occurs 6.
000170        05  Pq-Diet           pic x(15).
000180    03  Pq-Excl-Count         pic 9(2)      comp.
000190    03  Pq-Excludes           occurs 10.
000200        05  Pq-Exclude        pic x(15).
000210*   Pq-Calories zero means unspecified.
000220    03  Pq-Calories           pic 9(5)      comp.
000230    03  Pq-Pref-Count         pic 9(2)      comp.
000240    03  Pq-Prefs              occurs 8.
000250        05  Pq-Pref           pic x(30).
000260*   Pq-Meals-Per-Day is 3 or 4.
000270    03  Pq-Meals-Per-Day      pic 9(1)      comp.
000280*
