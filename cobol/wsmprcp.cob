000010*******************************************
000020*                                          *
000030*  Record Definition For Recipe Catalog   *
000040*           File                          *
000050*     Sorted ascending on Rcp-Id,         *
000060*     loaded whole into Mp-Recipe-Table   *
000070*     and searched by Search All.         *
000080*******************************************
000090* File size 533 bytes, filler pads to 540 ??  check after 1st load.
000100*
000110* 11/01/26 jt - Created.
000120* 19/01/26 jt - Rcp-Diets widened to hold 4 tags of x(15) not 3.
000130* 02/02/26 jt - Added trailing filler for growth, per house rule.
000140*
00015001  MP-Recipe-Record.
000160*   Rcp-Id is unique, ascending in the file.
000170    03  Rcp-Id                pic x(8).
000180    03  Rcp-Title             pic x(40).
000190*   Rcp-Ready-Mins zero means not known, see Mp050.
000200    03  Rcp-Ready-Mins        pic 9(3).
000210    03  Rcp-Servings          pic 9(2).
000220*   Up to 4 diet tags, blank padded.
000230    03  Rcp-Diets.
000240        05  Rcp-Diet          pic x(15)  occurs 4.
000250*   Up to 3 dish-type tags, blank padded.
000260    03  Rcp-Dish-Types.
000270        05  Rcp-Dish-Type     pic x(15)  occurs 3.
000280*   Rcp-Ingr-Count is the number of non-blank lines, max 12.
000290    03  Rcp-Ingr-Count        pic 9(2).
000300    03  Rcp-Ingredients.
000310        05  Rcp-Ingredient    pic x(30)  occurs 12.
000320*   Calories/protein/carbs/fat are per serving, zero means unknown.
000330    03  Rcp-Calories          pic 9(4).
000340    03  Rcp-Protein           pic 9(3).
000350    03  Rcp-Carbs             pic 9(3).
000360    03  Rcp-Fat               pic 9(3).
000370    03  filler                pic x(7).
000380*
