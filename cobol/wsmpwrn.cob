000010*******************************************
000020*                                          *
000030*  Working Storage For The Warning /      *
000040*     Defaults-Applied Note List Built    *
000050*     By Mp030 While Planning, Printed    *
000060*     By Mp070 Under The Summary Block.   *
000070*******************************************
000080* 18/01/26 jt - Created.
000090*
000100 01  MP-Warning-Table-Ctl.
000110     03  Warn-Count            pic 9(2)  comp.
000120*
000130 01  MP-Warning-Table.
000140     03  Warn-Entry            occurs 40 times indexed by Warn-Ndx.
000150         05  Warn-Text         pic x(60).
000160*
